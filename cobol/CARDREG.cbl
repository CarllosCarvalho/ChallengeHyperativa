000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. CARDREG.                                                     
000300 AUTHOR. D M PARKER.                                                      
000400 INSTALLATION. CARD INTAKE PROJECT.                                       
000500 DATE-WRITTEN. 02/20/94.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY.  UNCLASSIFIED - CARD INTAKE PROJECT INTERNAL USE ONLY.         
000800*                                                                         
000900*****************************************************************         
001000*                                                                         
001100*   C A R D R E G  --  S I N G L E   C A R D                              
001200*                       R E G I S T R A T I O N   D R I V E R             
001300*                                                                         
001400*   INTERACTIVE DRIVER FOR REGISTERING ONE CARD NUMBER AT A TIME,         
001500*   AS OPPOSED TO A BATCH UPLOAD (SEE CARDBAT).  PROMPTS FOR A            
001600*   CARD NUMBER, CALLS CRDSVC TO STRIP/VALIDATE/STORE IT, SHOWS           
001700*   THE RESULT MESSAGE, AND LOOPS UNTIL THE OPERATOR STOPS.               
001800*                                                                         
001900*   MAINTENANCE HISTORY.                                                  
002000*   ------------------------------------------------------------          
002100*   DATE-WRITTEN.  02/20/94.                                              
002200*                                                                         
002300*   02/20/94  DMP  ORIGINAL PROGRAM, REQUEST CR-1230.                     
002400*   08/30/95  DMP  NO CHANGE REQUIRED FOR THE CRDPROT SPLIT -             
002500-             THIS PROGRAM NEVER SAW THE PLAIN NUMBER DIRECTLY,           
002600-             REQUEST CR-1344.                                            
002700*   11/19/98  DMP  Y2K REMEDIATION - NO DATE FIELD IN THIS                
002800-             PROGRAM, NO CHANGE REQUIRED.                                
002900*   06/19/02  JKS  CONTINUE-PROMPT LOOP REWRITTEN TO MATCH THE            
003000-             SAME Y/N IDIOM USED THROUGHOUT THE CARD INTAKE              
003100-             PROJECT, REQUEST CR-1459.                                   
003200*   10/30/13  WBC  REVIEWED FOR THE CARD BRAND AUDIT - CONFIRMED          
003300-             THE RAW CARD NUMBER IS CLEARED FROM WORKING-STORAGE         
003400-             IMMEDIATELY AFTER THE CALL TO CRDSVC, REQUEST               
003500-             CR-1822.                                                    
003600*   04/11/16  WBC  WIRED UP THE UPSI-0 DEBUG TRACE THAT                   
003700-             WS-LENGTH-DISPLAY WAS SET ASIDE FOR BUT NEVER               
003800-             SHOWED - SEE 900-BEGIN-SHOW-DEBUG-TRACE, REQUEST            
003900-             CR-1901.                                                    
004000*****************************************************************         
004100*                                                                         
004200 ENVIRONMENT DIVISION.                                                    
004300 CONFIGURATION SECTION.                                                   
004400 SPECIAL-NAMES.                                                           
004500            C01 IS TOP-OF-FORM                                            
004600            UPSI-0 ON STATUS IS DEBUG-TRACE-ON.                           
004700*                                                                         
004800 DATA DIVISION.                                                           
004900 WORKING-STORAGE SECTION.                                                 
005000 78  cte-01                                          VALUE 01.            
005100 78  cte-19                                          VALUE 19.            
005200*                                                                         
005300*        RAW OPERATOR INPUT - CLEARED IMMEDIATELY AFTER THE CALL          
005400*        TO CRDSVC, SEE THE 10/30/13 ENTRY ABOVE.                         
005500 01  ws-card-input                   PIC X(19)       VALUE SPACES.        
005600*                                                                         
005700*        FIRST-CHARACTER VIEW OF THE RAW INPUT, USED TO DETECT A          
005800*        COMPLETELY BLANK ACCEPT (OPERATOR PRESSED ENTER ALONE)           
005900*        WITHOUT A SEPARATE COMPARE OF THE WHOLE FIELD.                   
006000 01  ws-card-input-check REDEFINES ws-card-input.                         
006100     05  ws-card-input-first         PIC X(01).                           
006200     05  FILLER                      PIC X(18).                           
006300*                                                                         
006400*        LENGTH OF THE OPERATOR'S INPUT BEFORE STRIPPING, USED            
006500*        ONLY TO SIZE THE CRDSVC REQUEST - THE REAL STRIP AND             
006600*        VALIDATE HAPPENS INSIDE CRDSVC ITSELF.                           
006700 01  ws-card-length                  PIC 9(02) COMP  VALUE ZEROES.        
006800*                                                                         
006900*        DISPLAY COPY OF THE LENGTH, FOR THE UPSI-0 DEBUG TRACE           
007000*        ONLY - NOT SENT TO CRDSVC.  SAME IDIOM AS CRDPROT'S              
007100*        WS-LENGTH-DISPLAY/WS-LENGTH-NUM PAIR.  SEE                       
007200*        900-BEGIN-SHOW-DEBUG-TRACE.                                      
007300 01  ws-length-display               PIC X(02)       VALUE SPACES.        
007400 01  ws-length-num REDEFINES ws-length-display                            
007500                                     PIC 9(02).                           
007600*                                                                         
007700*        CONTINUE-PROMPT SWITCH, SAME Y/N IDIOM AS THE REST OF            
007800*        THIS PROJECT'S INTERACTIVE PROGRAMS.                             
007900 01  ws-continue-sw                  PIC X(01)       VALUE 'Y'.           
008000     88  ws-continue-registering                    VALUE 'Y' 'y'.        
008100*                                                                         
008200*        SCAN SUBSCRIPT FOR MEASURING THE RAW INPUT LENGTH, AND           
008300*        A RUNNING COUNT OF REGISTRATION ATTEMPTS THIS SESSION.           
008400 01  ws-scan-sub                     PIC 9(02) COMP  VALUE ZEROES.        
008500 01  ws-attempt-count                PIC 9(06) COMP  VALUE ZEROES.        
008600 01  ws-attempt-edit.                                                     
008700     05  ws-attempt-ed                PIC Z(05)9.                         
008800 01  ws-attempt-alpha REDEFINES ws-attempt-edit                           
008900                                     PIC X(06).                           
009000*                                                                         
009100*        REQUEST/RESULT AREA PASSED TO CRDSVC - SAME SHAPE AS             
009200*        CRDSVC'S LK-SVC-REQUEST/LK-SVC-RESULT.                           
009300 01  ws-svc-request.                                                      
009400     05  ws-sreq-operation          PIC X(01)       VALUE SPACE.          
009500         88  ws-sreq-op-register-one                 VALUE '2'.           
009600         88  ws-sreq-op-close-file                   VALUE '9'.           
009700     05  ws-sreq-card-number         PIC X(19)       VALUE SPACES.        
009800     05  ws-sreq-card-length         PIC 9(02) COMP  VALUE ZEROES.        
009900     05  ws-sreq-batch-id            PIC X(08)       VALUE SPACES.        
010000     05  FILLER                      PIC X(04)       VALUE SPACES.        
010100*                                                                         
010200 01  ws-svc-result.                                                       
010300     05  ws-sres-external-id         PIC X(36)       VALUE SPACES.        
010400     05  ws-sres-message             PIC X(40)       VALUE SPACES.        
010500     05  ws-sres-result-sw           PIC X(01)       VALUE 'N'.           
010600         88  ws-sres-ok                              VALUE 'Y'.           
010700     05  FILLER                      PIC X(05)       VALUE SPACES.        
010800*                                                                         
010900 PROCEDURE DIVISION.                                                      
011000 MAIN-PARAGRAPH.                                                          
011100     DISPLAY "CARD REGISTRATION."                                         
011200*                                                                         
011300     PERFORM 100-BEGIN-REGISTER-ONE-CARD                                  
011400        THRU 100-END-REGISTER-ONE-CARD                                    
011500       UNTIL NOT ws-continue-registering                                  
011600*                                                                         
011700     PERFORM 950-BEGIN-FINISH-PROGRAM                                     
011800        THRU 950-END-FINISH-PROGRAM                                       
011900*                                                                         
012000     STOP RUN.                                                            
012100*                                                                         
012200*****************************************************************         
012300*        100 - PROMPT FOR ONE CARD NUMBER, MEASURE ITS LENGTH,            
012400*        HAND IT TO CRDSVC, AND SHOW THE RESULT.                          
012500*****************************************************************         
012600 100-BEGIN-REGISTER-ONE-CARD.                                             
012700     ADD cte-01                      TO ws-attempt-count                  
012800     MOVE ws-attempt-count            TO ws-attempt-ed                    
012900*                                                                         
013000     DISPLAY SPACE                                                        
013100     DISPLAY "ATTEMPT #" ws-attempt-alpha "."                             
013200     DISPLAY "ENTER CARD NUMBER (13-19 DIGITS, SPACES OK): "              
013300        WITH NO ADVANCING                                                 
013400     ACCEPT ws-card-input                                                 
013500*                                                                         
013600     IF ws-card-input-first = SPACE AND ws-card-input = SPACES            
013700         MOVE 'NO CARD NUMBER ENTERED'                                    
013800                                     TO ws-sres-message                   
013900         MOVE 'N'                    TO ws-sres-result-sw                 
014000         GO TO 100-SHOW-RESULT                                            
014100     END-IF                                                               
014200*                                                                         
014300     PERFORM 110-BEGIN-MEASURE-INPUT                                      
014400        THRU 110-END-MEASURE-INPUT                                        
014500*                                                                         
014600     MOVE ws-card-length             TO ws-length-num                     
014700*                                                                         
014800     IF DEBUG-TRACE-ON                                                    
014900         PERFORM 900-BEGIN-SHOW-DEBUG-TRACE                               
015000            THRU 900-END-SHOW-DEBUG-TRACE                                 
015100     END-IF                                                               
015200*                                                                         
015300     SET ws-sreq-op-register-one    TO TRUE                               
015400     MOVE ws-card-input              TO ws-sreq-card-number               
015500     MOVE ws-card-length             TO ws-sreq-card-length               
015600*                                                                         
015700     CALL 'CRDSVC' USING ws-svc-request ws-svc-result                     
015800*                                                                         
015900     MOVE SPACES                     TO ws-card-input                     
016000 100-SHOW-RESULT.                                                         
016100     DISPLAY "RESULT: [" ws-sres-message "]."                             
016200     IF ws-sres-ok                                                        
016300         DISPLAY "EXTERNAL ID: [" ws-sres-external-id "]."                
016400     END-IF                                                               
016500*                                                                         
016600     DISPLAY "REGISTER ANOTHER CARD (Y/N): " WITH NO ADVANCING            
016700     ACCEPT ws-continue-sw.                                               
016800 100-END-REGISTER-ONE-CARD.                                               
016900     EXIT.                                                                
017000*                                                                         
017100*****************************************************************         
017200*        110 - MEASURE THE TRIMMED LENGTH OF THE OPERATOR'S RAW           
017300*        INPUT, COUNTING FROM THE RIGHT TO FIND THE LAST                  
017400*        NON-BLANK BYTE.  CRDSVC DOES THE REAL DIGIT VALIDATION.          
017500*****************************************************************         
017600 110-BEGIN-MEASURE-INPUT.                                                 
017700     MOVE 19                         TO ws-scan-sub                       
017800     MOVE 0                          TO ws-card-length.                   
017900 110-MEASURE-SCAN-LOOP.                                                   
018000     IF ws-scan-sub < cte-01                                              
018100         GO TO 110-END-MEASURE-INPUT                                      
018200     END-IF                                                               
018300*                                                                         
018400     IF ws-card-input (ws-scan-sub:1) NOT = SPACE                         
018500         MOVE ws-scan-sub            TO ws-card-length                    
018600         GO TO 110-END-MEASURE-INPUT                                      
018700     END-IF                                                               
018800*                                                                         
018900     SUBTRACT cte-01                 FROM ws-scan-sub                     
019000     GO TO 110-MEASURE-SCAN-LOOP.                                         
019100 110-END-MEASURE-INPUT.                                                   
019200     EXIT.                                                                
019300*                                                                         
019400*****************************************************************         
019500*        900 - UPSI-0 DEBUG TRACE.  ONLY REACHED WHEN THE                 
019600*        OPERATOR STARTS THIS PROGRAM WITH UPSI-0 SET ON - NORMAL         
019700*        PRODUCTION RUNS NEVER TOUCH THIS PARAGRAPH.                      
019800*****************************************************************         
019900 900-BEGIN-SHOW-DEBUG-TRACE.                                              
020000     DISPLAY "DEBUG: ATTEMPT #" ws-attempt-alpha                          
020100        " INPUT LENGTH " ws-length-display "."                            
020200 900-END-SHOW-DEBUG-TRACE.                                                
020300     EXIT.                                                                
020400*                                                                         
020500*****************************************************************         
020600*        950 - TELL CRDSVC TO CLOSE THE CARD MASTER FILE BEFORE           
020700*        THIS PROGRAM STOPS.                                              
020800*****************************************************************         
020900 950-BEGIN-FINISH-PROGRAM.                                                
021000     SET ws-sreq-op-close-file       TO TRUE                              
021100     CALL 'CRDSVC' USING ws-svc-request ws-svc-result                     
021200*                                                                         
021300     DISPLAY SPACE                                                        
021400     DISPLAY "CARD REGISTRATION FINISHED.".                               
021500 950-END-FINISH-PROGRAM.                                                  
021600     EXIT.                                                                
021700*                                                                         
021800 END PROGRAM CARDREG.                                                     
