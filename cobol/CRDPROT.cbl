000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. CRDPROT.                                                     
000300 AUTHOR. D M PARKER.                                                      
000400 INSTALLATION. CARD INTAKE PROJECT.                                       
000500 DATE-WRITTEN. 08/30/95.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY.  RESTRICTED - SECURITY OFFICE REVIEW REQUIRED FOR ANY          
000800-           CHANGE TO THIS PROGRAM, SEE REQUEST CR-1344.                  
000900*                                                                         
001000*****************************************************************         
001100*                                                                         
001200*   C R D P R O T  --  C A R D   N U M B E R   P R O T E C T I O N        
001300*                        A N D   L O O K U P   K E Y                      
001400*                                                                         
001500*   TAKES THE STRIPPED, VALIDATED DIGIT STRING FOR ONE CARD NUMBER        
001600*   (LEFT-JUSTIFIED, SPACE-FILLED, 13-19 DIGITS) AND RETURNS TWO          
001700*   VALUES - NEITHER OF WHICH IS THE PLAIN CARD NUMBER:                   
001800*                                                                         
001900*        LK-PROT-PROTECTED    A REVERSIBLE, NON-PLAIN STORED FORM.        
002000*        LK-PROT-LOOKUP-KEY   A DETERMINISTIC, FIXED-WIDTH KEY -          
002100*                              TWO CARD NUMBERS ARE THE SAME CARD         
002200*                              IF AND ONLY IF THIS KEY MATCHES.           
002300*                                                                         
002400*   NO OTHER PROGRAM IN THIS SYSTEM EVER SEES THE PLAIN CARD              
002500*   NUMBER ONCE CRDSVC HAS CALLED THIS PROGRAM.  CALLED ONLY BY           
002600*   CRDSVC - NEVER CALLED DIRECTLY BY A DRIVER PROGRAM.                   
002700*                                                                         
002800*   MAINTENANCE HISTORY.                                                  
002900*   ------------------------------------------------------------          
003000*   DATE-WRITTEN.  08/30/95.                                              
003100*                                                                         
003200*   08/30/95  DMP  ORIGINAL PROGRAM, REQUEST CR-1344, REPLACING           
003300-             THE IN-LINE PROTECTION LOGIC FORMERLY CARRIED IN            
003400-             THE CARD FILE MAINTENANCE PROGRAM DIRECTLY.                 
003500*   02/11/97  DMP  LOOKUP KEY WIDENED FROM 32 TO 64 BYTES TO MATCH        
003600-             THE NEW CARD-MASTER LAYOUT, REQUEST CR-1344-A.              
003700*   11/19/98  DMP  Y2K REMEDIATION - NO DATE FIELD IN THIS                
003800-             PROGRAM, NO CHANGE REQUIRED.                                
003900*   04/02/01  JKS  DIGIT TRANSLATE TABLE MOVED OUT OF PROCEDURE           
004000-             DIVISION LITERALS INTO WORKING-STORAGE SO THE               
004100-             SECURITY OFFICE COULD REVIEW IT AS DATA, REQUEST            
004200-             CR-1471.                                                    
004300*   10/30/13  WBC  REVIEWED FOR THE CARD BRAND AUDIT - CONFIRMED          
004400-             THE PROTECTED FORM IS NEVER WRITTEN TO A REPORT OR          
004500-             DISPLAYED, REQUEST CR-1822.  NO CHANGE MADE.                
004600*   04/11/16  WBC  WIRED UP THE UPSI-0 DEBUG TRACE THAT                   
004700-             WS-LENGTH-DISPLAY WAS SET ASIDE FOR BUT NEVER               
004800-             SHOWED - SEE 900-BEGIN-SHOW-DEBUG, REQUEST CR-1901.         
004900-             THE TRACE SHOWS THE CALL COUNT AND LENGTH PREFIX            
005000-             ONLY, NEVER THE DIGITS, PER THE 10/30/13 ENTRY              
005100-             ABOVE.                                                      
005200*   04/19/16  WBC  THE BRAND AUDIT FOLLOW-UP CAUGHT THAT                  
005300-             100-BEGIN-BUILD-LOOKUP-KEY WAS MOVING THE BARE CARD         
005400-             DIGITS STRAIGHT INTO THE LOOKUP KEY WITH NO                 
005500-             TRANSLATION AT ALL - CM-CARD-LOOKUP-KEY ON THE CARD         
005600-             MASTER FILE WAS THEREFORE HOLDING THE PLAIN CARD            
005700-             NUMBER, SPACE-PADDED, IN THE CLEAR.  THE KEY NOW            
005800-             GETS ITS OWN ONE-WAY TRANSLATE TABLE, SEPARATE FROM         
005900-             THE PROTECTED-FORM TABLE, SO NEITHER STORED FIELD           
006000-             EVER HOLDS THE BARE DIGITS, REQUEST CR-1902.                
006100*****************************************************************         
006200*                                                                         
006300 ENVIRONMENT DIVISION.                                                    
006400 CONFIGURATION SECTION.                                                   
006500 SPECIAL-NAMES.                                                           
006600            C01 IS TOP-OF-FORM                                            
006700            UPSI-0 ON STATUS IS DEBUG-TRACE-ON.                           
006800*                                                                         
006900 DATA DIVISION.                                                           
007000 WORKING-STORAGE SECTION.                                                 
007100 78  cte-01                                          VALUE 01.            
007200 78  cte-19                                           VALUE 19.           
007300*                                                                         
007400*        RUN STATISTIC - HOW MANY CARDS THIS LOAD MODULE HAS              
007500*        PROTECTED SINCE IT WAS LAST INVOKED.  NOT RETURNED TO            
007600*        THE CALLER, FOR DEBUG DISPLAY ONLY IF UPSI-0 IS ON.              
007700 77  ws-protect-call-count           PIC 9(08) COMP  VALUE ZEROES.        
007800*                                                                         
007900*        SUBSTITUTION TABLE FOR THE PROTECTED FORM.  A STRAIGHT           
008000*        DIGIT-FOR-DIGIT PERMUTATION - REVERSIBLE BY TRANSLATING          
008100*        A SECOND TIME WITH FROM/TO SWAPPED.  SEE THE 04/02/01            
008200*        ENTRY ABOVE - THIS TABLE IS THE WHOLE ALGORITHM AND IS           
008300*        DELIBERATELY KEPT OUT OF THE PROCEDURE DIVISION.                 
008400 01  ws-xlate-from                   PIC X(10) VALUE '0123456789'.        
008500 01  ws-xlate-to                     PIC X(10) VALUE '5901827364'.        
008600*                                                                         
008700*        SECOND, SEPARATE SUBSTITUTION TABLE FOR THE LOOKUP KEY -         
008800*        REQUEST CR-1902.  A DIFFERENT DIGIT-FOR-DIGIT PERMUTATION        
008900*        FROM WS-XLATE-TO ABOVE SO THE KEY AND THE PROTECTED FORM         
009000*        NEVER COLLAPSE TO THE SAME VALUE.  STILL A ONE-FOR-ONE           
009100*        MAPPING, SO TWO CARDS COLLIDE ON THE TRANSLATED KEY IF           
009200*        AND ONLY IF THEIR DIGIT STRINGS WERE ALREADY IDENTICAL -         
009300*        THE KEY IS NEVER RUN BACKWARDS, SO IT DOES NOT NEED TO BE        
009400*        REVERSIBLE THE WAY THE PROTECTED FORM DOES.                      
009500 01  ws-key-xlate-from               PIC X(10) VALUE '0123456789'.        
009600 01  ws-key-xlate-to                 PIC X(10) VALUE '7284950631'.        
009700*                                                                         
009800*        PROTECTED-FORM WORK AREA - LENGTH PREFIX, TRANSLATED             
009900*        DIGITS, RESERVE.  THE LENGTH PREFIX IS WHAT MAKES THE            
010000*        ENCODING REVERSIBLE WITHOUT GUESSING HOW MANY TRAILING           
010100*        BYTES ARE PADDING.                                               
010200 01  ws-protect-work.                                                     
010300     05  ws-prot-length             PIC 9(02)       VALUE ZEROES.         
010400     05  ws-prot-digits             PIC X(19)       VALUE SPACES.         
010500     05  FILLER                     PIC X(43)       VALUE SPACES.         
010600 01  ws-protect-work-alpha REDEFINES ws-protect-work                      
010700                                     PIC X(64).                           
010800*                                                                         
010900*        NUMERIC VIEW OF THE LENGTH PREFIX, USED ONLY WHEN                
011000*        UPSI-0 DEBUG DISPLAY IS ON - SEE 900-BEGIN-SHOW-DEBUG.           
011100 01  ws-length-display               PIC X(02)       VALUE SPACES.        
011200 01  ws-length-num REDEFINES ws-length-display                            
011300                                     PIC 9(02).                           
011400*                                                                         
011500*        KEY WORK AREA.  WS-KEY-DIGITS HOLDS THE CARD DIGITS ONLY         
011600*        LONG ENOUGH TO BE RUN THROUGH THE KEY TRANSLATE TABLE            
011700*        ABOVE - SEE 100-BEGIN-BUILD-LOOKUP-KEY.  THE NUMERIC             
011800*        REDEFINITION EXISTS SO A FUTURE RANGE-LOOKUP REPORT CAN          
011900*        COMPARE KEYS ARITHMETICALLY INSTEAD OF BY COLLATING              
012000*        SEQUENCE - NOT USED TODAY.                                       
012100 01  ws-key-work.                                                         
012200     05  ws-key-digits               PIC X(19)       VALUE SPACES.        
012300     05  FILLER                      PIC X(45)       VALUE SPACES.        
012400 01  ws-key-work-num REDEFINES ws-key-work.                               
012500     05  ws-key-digits-num           PIC 9(19).                           
012600     05  FILLER                      PIC X(45).                           
012700*                                                                         
012800 LINKAGE SECTION.                                                         
012900 01  LK-PROT-REQUEST.                                                     
013000     05  LK-PROT-CARD-DIGITS         PIC X(19).                           
013100     05  LK-PROT-CARD-LENGTH         PIC 9(02) COMP.                      
013200     05  FILLER                      PIC X(06).                           
013300*                                                                         
013400 01  LK-PROT-RESULT.                                                      
013500     05  LK-PROT-PROTECTED           PIC X(64).                           
013600     05  LK-PROT-LOOKUP-KEY          PIC X(64).                           
013700     05  FILLER                      PIC X(08).                           
013800*                                                                         
013900 PROCEDURE DIVISION USING LK-PROT-REQUEST LK-PROT-RESULT.                 
014000*                                                                         
014100 MAIN-PARAGRAPH.                                                          
014200     ADD cte-01                     TO ws-protect-call-count              
014300*                                                                         
014400     PERFORM 100-BEGIN-BUILD-LOOKUP-KEY                                   
014500        THRU 100-END-BUILD-LOOKUP-KEY                                     
014600*                                                                         
014700     PERFORM 200-BEGIN-BUILD-PROTECTED-FORM                               
014800        THRU 200-END-BUILD-PROTECTED-FORM                                 
014900*                                                                         
015000     MOVE LK-PROT-CARD-LENGTH       TO ws-length-num                      
015100     IF DEBUG-TRACE-ON                                                    
015200         PERFORM 900-BEGIN-SHOW-DEBUG                                     
015300            THRU 900-END-SHOW-DEBUG                                       
015400     END-IF                                                               
015500*                                                                         
015600     GOBACK.                                                              
015700*                                                                         
015800*****************************************************************         
015900*        100 - THE LOOKUP KEY IS THE CANONICAL (STRIPPED, LEFT-           
016000*        JUSTIFIED) DIGIT STRING RUN THROUGH THE KEY TRANSLATE            
016100*        TABLE - NEVER THE BARE DIGITS, REQUEST CR-1902.  THE             
016200*        TRANSLATE IS A ONE-FOR-ONE DIGIT MAPPING, SO TWO CARDS           
016300*        COLLIDE ON THIS KEY IF AND ONLY IF THE DIGIT STRINGS WERE        
016400*        IDENTICAL TO BEGIN WITH - EXACTLY THE DUPLICATE-DETECTION        
016500*        RULE THIS SHOP WANTS - WITHOUT THE CARD MASTER'S KEY             
016600*        FIELD EVER HOLDING THE PLAIN CARD NUMBER.                        
016700*****************************************************************         
016800 100-BEGIN-BUILD-LOOKUP-KEY.                                              
016900     MOVE SPACES                    TO ws-key-work                        
017000     MOVE LK-PROT-CARD-DIGITS       TO ws-key-digits                      
017100*                                                                         
017200     TRANSLATE ws-key-digits                                              
017300        FROM ws-key-xlate-from TO ws-key-xlate-to                         
017400*                                                                         
017500     MOVE ws-key-work               TO LK-PROT-LOOKUP-KEY.                
017600 100-END-BUILD-LOOKUP-KEY.                                                
017700     EXIT.                                                                
017800*                                                                         
017900*****************************************************************         
018000*        200 - THE PROTECTED FORM IS THE LENGTH PREFIX FOLLOWED           
018100*        BY THE DIGIT-FOR-DIGIT TRANSLATED STRING.  THIS IS NEVER         
018200*        THE PLAIN CARD NUMBER AND IS NEVER USED TO SEARCH.               
018300*****************************************************************         
018400 200-BEGIN-BUILD-PROTECTED-FORM.                                          
018500     MOVE SPACES                    TO ws-protect-work-alpha              
018600     MOVE LK-PROT-CARD-LENGTH       TO ws-prot-length                     
018700     MOVE LK-PROT-CARD-DIGITS       TO ws-prot-digits                     
018800*                                                                         
018900     TRANSLATE ws-prot-digits FROM ws-xlate-from TO ws-xlate-to           
019000*                                                                         
019100     MOVE ws-protect-work-alpha     TO LK-PROT-PROTECTED.                 
019200 200-END-BUILD-PROTECTED-FORM.                                            
019300     EXIT.                                                                
019400*                                                                         
019500*****************************************************************         
019600*        900 - UPSI-0 DEBUG TRACE.  ONLY REACHED WHEN THE                 
019700*        CALLING PROGRAM WAS STARTED WITH UPSI-0 SET ON - NORMAL          
019800*        PRODUCTION RUNS NEVER TOUCH THIS PARAGRAPH.  SHOWS THE           
019900*        CALL COUNT AND LENGTH PREFIX ONLY - NEVER THE DIGITS OR          
020000*        THE PROTECTED FORM.                                              
020100*****************************************************************         
020200 900-BEGIN-SHOW-DEBUG.                                                    
020300     DISPLAY "CRDPROT DEBUG: CALLS=" ws-protect-call-count                
020400        " LENGTH=" ws-length-display "."                                  
020500 900-END-SHOW-DEBUG.                                                      
020600     EXIT.                                                                
020700*                                                                         
020800 END PROGRAM CRDPROT.                                                     
