000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. CARDLKP.                                                     
000300 AUTHOR. D M PARKER.                                                      
000400 INSTALLATION. CARD INTAKE PROJECT.                                       
000500 DATE-WRITTEN. 02/20/94.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY.  UNCLASSIFIED - CARD INTAKE PROJECT INTERNAL USE ONLY.         
000800*                                                                         
000900*****************************************************************         
001000*                                                                         
001100*   C A R D L K P  --  C A R D   N U M B E R   L O O K U P                
001200*                       D R I V E R                                       
001300*                                                                         
001400*   INTERACTIVE DRIVER FOR LOOKING UP A CARD NUMBER TO SEE WHETHER        
001500*   IT HAS ALREADY BEEN REGISTERED.  NEVER WRITES TO THE CARD             
001600*   MASTER FILE - THE LOOKUP ENTRY POINT IN CRDSVC IS READ-ONLY.          
001700*                                                                         
001800*   MAINTENANCE HISTORY.                                                  
001900*   ------------------------------------------------------------          
002000*   DATE-WRITTEN.  02/20/94.                                              
002100*                                                                         
002200*   02/20/94  DMP  ORIGINAL PROGRAM, REQUEST CR-1230.                     
002300*   08/30/95  DMP  NO CHANGE REQUIRED FOR THE CRDPROT SPLIT -             
002400-             THIS PROGRAM NEVER SAW THE PLAIN NUMBER DIRECTLY,           
002500-             REQUEST CR-1344.                                            
002600*   11/19/98  DMP  Y2K REMEDIATION - NO DATE FIELD IN THIS                
002700-             PROGRAM, NO CHANGE REQUIRED.                                
002800*   06/19/02  JKS  CONTINUE-PROMPT LOOP REWRITTEN TO MATCH THE            
002900-             SAME Y/N IDIOM USED THROUGHOUT THE CARD INTAKE              
003000-             PROJECT, REQUEST CR-1459.                                   
003100*   10/30/13  WBC  REVIEWED FOR THE CARD BRAND AUDIT - CONFIRMED          
003200-             THIS PROGRAM NEVER CALLS CRDSVC WITH AN OPERATION           
003300-             CODE THAT COULD WRITE TO THE CARD MASTER FILE,              
003400-             REQUEST CR-1822.                                            
003500*   04/11/16  WBC  WIRED UP THE UPSI-0 DEBUG TRACE THAT                   
003600-             WS-LENGTH-DISPLAY WAS SET ASIDE FOR BUT NEVER               
003700-             SHOWED - SEE 900-BEGIN-SHOW-DEBUG-TRACE, REQUEST            
003800-             CR-1901.                                                    
003900*****************************************************************         
004000*                                                                         
004100 ENVIRONMENT DIVISION.                                                    
004200 CONFIGURATION SECTION.                                                   
004300 SPECIAL-NAMES.                                                           
004400            C01 IS TOP-OF-FORM                                            
004500            UPSI-0 ON STATUS IS DEBUG-TRACE-ON.                           
004600*                                                                         
004700 DATA DIVISION.                                                           
004800 WORKING-STORAGE SECTION.                                                 
004900 78  cte-01                                          VALUE 01.            
005000 78  cte-19                                          VALUE 19.            
005100*                                                                         
005200*        RAW OPERATOR INPUT - CLEARED IMMEDIATELY AFTER THE CALL          
005300*        TO CRDSVC, SAME HANDLING AS CARDREG.                             
005400 01  ws-card-input                   PIC X(19)       VALUE SPACES.        
005500*                                                                         
005600*        FIRST-CHARACTER VIEW OF THE RAW INPUT, USED TO DETECT A          
005700*        COMPLETELY BLANK ACCEPT - SAME IDIOM AS CARDREG.                 
005800 01  ws-card-input-check REDEFINES ws-card-input.                         
005900     05  ws-card-input-first         PIC X(01).                           
006000     05  FILLER                      PIC X(18).                           
006100*                                                                         
006200*        LENGTH OF THE OPERATOR'S INPUT BEFORE STRIPPING.                 
006300 01  ws-card-length                  PIC 9(02) COMP  VALUE ZEROES.        
006400*                                                                         
006500*        DISPLAY COPY OF THE LENGTH, FOR THE UPSI-0 DEBUG TRACE           
006600*        ONLY - SAME IDIOM AS CRDPROT'S WS-LENGTH-DISPLAY PAIR.           
006700*        SEE 900-BEGIN-SHOW-DEBUG-TRACE.                                  
006800 01  ws-length-display               PIC X(02)       VALUE SPACES.        
006900 01  ws-length-num REDEFINES ws-length-display                            
007000                                     PIC 9(02).                           
007100*                                                                         
007200*        CONTINUE-PROMPT SWITCH.                                          
007300 01  ws-continue-sw                  PIC X(01)       VALUE 'Y'.           
007400     88  ws-continue-looking                        VALUE 'Y' 'y'.        
007500*                                                                         
007600*        SCAN SUBSCRIPT AND A RUNNING COUNT OF LOOKUPS THIS               
007700*        SESSION, SAME IDIOM AS CARDREG'S ATTEMPT COUNTER.                
007800 01  ws-scan-sub                     PIC 9(02) COMP  VALUE ZEROES.        
007900 01  ws-lookup-count                 PIC 9(06) COMP  VALUE ZEROES.        
008000 01  ws-lookup-edit.                                                      
008100     05  ws-lookup-ed                 PIC Z(05)9.                         
008200 01  ws-lookup-alpha REDEFINES ws-lookup-edit                             
008300                                     PIC X(06).                           
008400*                                                                         
008500*        REQUEST/RESULT AREA PASSED TO CRDSVC - SAME SHAPE AS             
008600*        CRDSVC'S LK-SVC-REQUEST/LK-SVC-RESULT.                           
008700 01  ws-svc-request.                                                      
008800     05  ws-sreq-operation          PIC X(01)       VALUE SPACE.          
008900         88  ws-sreq-op-lookup-card                  VALUE '3'.           
009000         88  ws-sreq-op-close-file                   VALUE '9'.           
009100     05  ws-sreq-card-number         PIC X(19)       VALUE SPACES.        
009200     05  ws-sreq-card-length         PIC 9(02) COMP  VALUE ZEROES.        
009300     05  ws-sreq-batch-id            PIC X(08)       VALUE SPACES.        
009400     05  FILLER                      PIC X(04)       VALUE SPACES.        
009500*                                                                         
009600 01  ws-svc-result.                                                       
009700     05  ws-sres-external-id         PIC X(36)       VALUE SPACES.        
009800     05  ws-sres-message             PIC X(40)       VALUE SPACES.        
009900     05  ws-sres-result-sw           PIC X(01)       VALUE 'N'.           
010000         88  ws-sres-ok                              VALUE 'Y'.           
010100     05  FILLER                      PIC X(05)       VALUE SPACES.        
010200*                                                                         
010300 PROCEDURE DIVISION.                                                      
010400 MAIN-PARAGRAPH.                                                          
010500     DISPLAY "CARD NUMBER LOOKUP."                                        
010600*                                                                         
010700     PERFORM 100-BEGIN-LOOKUP-ONE-CARD                                    
010800        THRU 100-END-LOOKUP-ONE-CARD                                      
010900       UNTIL NOT ws-continue-looking                                      
011000*                                                                         
011100     PERFORM 950-BEGIN-FINISH-PROGRAM                                     
011200        THRU 950-END-FINISH-PROGRAM                                       
011300*                                                                         
011400     STOP RUN.                                                            
011500*                                                                         
011600*****************************************************************         
011700*        100 - PROMPT FOR ONE CARD NUMBER, MEASURE ITS LENGTH,            
011800*        HAND IT TO CRDSVC'S READ-ONLY LOOKUP ENTRY POINT.                
011900*****************************************************************         
012000 100-BEGIN-LOOKUP-ONE-CARD.                                               
012100     ADD cte-01                      TO ws-lookup-count                   
012200     MOVE ws-lookup-count             TO ws-lookup-ed                     
012300*                                                                         
012400     DISPLAY SPACE                                                        
012500     DISPLAY "LOOKUP #" ws-lookup-alpha "."                               
012600     DISPLAY "ENTER CARD NUMBER (13-19 DIGITS, SPACES OK): "              
012700        WITH NO ADVANCING                                                 
012800     ACCEPT ws-card-input                                                 
012900*                                                                         
013000     IF ws-card-input-first = SPACE AND ws-card-input = SPACES            
013100         MOVE 'NO CARD NUMBER ENTERED'                                    
013200                                     TO ws-sres-message                   
013300         MOVE 'N'                    TO ws-sres-result-sw                 
013400         GO TO 100-SHOW-RESULT                                            
013500     END-IF                                                               
013600*                                                                         
013700     PERFORM 110-BEGIN-MEASURE-INPUT                                      
013800        THRU 110-END-MEASURE-INPUT                                        
013900*                                                                         
014000     MOVE ws-card-length              TO ws-length-num                    
014100*                                                                         
014200     IF DEBUG-TRACE-ON                                                    
014300         PERFORM 900-BEGIN-SHOW-DEBUG-TRACE                               
014400            THRU 900-END-SHOW-DEBUG-TRACE                                 
014500     END-IF                                                               
014600*                                                                         
014700     SET ws-sreq-op-lookup-card      TO TRUE                              
014800     MOVE ws-card-input               TO ws-sreq-card-number              
014900     MOVE ws-card-length              TO ws-sreq-card-length              
015000*                                                                         
015100     CALL 'CRDSVC' USING ws-svc-request ws-svc-result                     
015200*                                                                         
015300     MOVE SPACES                      TO ws-card-input                    
015400 100-SHOW-RESULT.                                                         
015500     DISPLAY "RESULT: [" ws-sres-message "]."                             
015600     IF ws-sres-ok                                                        
015700         DISPLAY "EXTERNAL ID: [" ws-sres-external-id "]."                
015800     END-IF                                                               
015900*                                                                         
016000     DISPLAY "LOOK UP ANOTHER CARD (Y/N): " WITH NO ADVANCING             
016100     ACCEPT ws-continue-sw.                                               
016200 100-END-LOOKUP-ONE-CARD.                                                 
016300     EXIT.                                                                
016400*                                                                         
016500*****************************************************************         
016600*        110 - MEASURE THE TRIMMED LENGTH OF THE OPERATOR'S RAW           
016700*        INPUT.  SAME SCAN IDIOM AS CARDREG AND CRDPARSE.                 
016800*****************************************************************         
016900 110-BEGIN-MEASURE-INPUT.                                                 
017000     MOVE 19                          TO ws-scan-sub                      
017100     MOVE 0                           TO ws-card-length.                  
017200 110-MEASURE-SCAN-LOOP.                                                   
017300     IF ws-scan-sub < cte-01                                              
017400         GO TO 110-END-MEASURE-INPUT                                      
017500     END-IF                                                               
017600*                                                                         
017700     IF ws-card-input (ws-scan-sub:1) NOT = SPACE                         
017800         MOVE ws-scan-sub             TO ws-card-length                   
017900         GO TO 110-END-MEASURE-INPUT                                      
018000     END-IF                                                               
018100*                                                                         
018200     SUBTRACT cte-01                  FROM ws-scan-sub                    
018300     GO TO 110-MEASURE-SCAN-LOOP.                                         
018400 110-END-MEASURE-INPUT.                                                   
018500     EXIT.                                                                
018600*                                                                         
018700*****************************************************************         
018800*        900 - UPSI-0 DEBUG TRACE.  ONLY REACHED WHEN THE                 
018900*        OPERATOR STARTS THIS PROGRAM WITH UPSI-0 SET ON - NORMAL         
019000*        PRODUCTION RUNS NEVER TOUCH THIS PARAGRAPH.                      
019100*****************************************************************         
019200 900-BEGIN-SHOW-DEBUG-TRACE.                                              
019300     DISPLAY "DEBUG: LOOKUP #" ws-lookup-alpha                            
019400        " INPUT LENGTH " ws-length-display "."                            
019500 900-END-SHOW-DEBUG-TRACE.                                                
019600     EXIT.                                                                
019700*                                                                         
019800*****************************************************************         
019900*        950 - TELL CRDSVC TO CLOSE THE CARD MASTER FILE BEFORE           
020000*        THIS PROGRAM STOPS.                                              
020100*****************************************************************         
020200 950-BEGIN-FINISH-PROGRAM.                                                
020300     SET ws-sreq-op-close-file        TO TRUE                             
020400     CALL 'CRDSVC' USING ws-svc-request ws-svc-result                     
020500*                                                                         
020600     DISPLAY SPACE                                                        
020700     DISPLAY "CARD LOOKUP FINISHED.".                                     
020800 950-END-FINISH-PROGRAM.                                                  
020900     EXIT.                                                                
021000*                                                                         
021100 END PROGRAM CARDLKP.                                                     
