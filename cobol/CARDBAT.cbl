000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. CARDBAT.                                                     
000300 AUTHOR. R L HUTTO.                                                       
000400 INSTALLATION. CARD INTAKE PROJECT.                                       
000500 DATE-WRITTEN. 04/09/90.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY.  UNCLASSIFIED - CARD INTAKE PROJECT INTERNAL USE ONLY.         
000800*                                                                         
000900*****************************************************************         
001000*                                                                         
001100*   C A R D B A T  --  C A R D   B A T C H   L O A D   D R I V E R        
001200*                                                                         
001300*   DRIVES ONE BATCH RUN OF THE CARD REGISTRATION SYSTEM.  CALLS          
001400*   CRDPARSE ONCE TO READ AND VALIDATE THE BATCH INPUT FILE NAMED         
001500*   BY THE OPERATOR, THEN CALLS CRDSVC ONCE FOR EVERY ACCEPTED            
001600*   CARD NUMBER TO STORE OR DEDUP IT AGAINST THE CARD MASTER FILE.        
001700*   WRITES THE CRDSUMM HEADING/TOTAL/ERROR-DETAIL LINES AND CLOSES        
001800*   THE CARD MASTER FILE THROUGH CRDSVC BEFORE STOPPING.                  
001900*                                                                         
002000*   MAINTENANCE HISTORY.                                                  
002100*   ------------------------------------------------------------          
002200*   DATE-WRITTEN.  04/09/90.                                              
002300*                                                                         
002400*   04/09/90  RLH  ORIGINAL PROGRAM, REQUEST CR-1110.                     
002500*   01/17/92  RLH  ADDED THE EXPECTED-COUNT FIGURE TO THE HEADING         
002600-             LINE, REQUEST CR-1201.                                      
002700*   02/14/94  DMP  SPLIT THE CARD-MASTER I/O OUT INTO CRDSVC SO           
002800-             THIS PROGRAM NO LONGER OPENS THE INDEXED FILE               
002900-             DIRECTLY, REQUEST CR-1230.                                  
003000*   05/08/96  DMP  ERROR LIST NOW CARRIES BOTH PARSER ERRORS AND          
003100-             PER-CARD PROCESSING ERRORS, IN FILE ORDER, REQUEST          
003200-             CR-1339.                                                    
003300*   11/19/98  DMP  Y2K REMEDIATION - WS-RUN-DATE IS AN 8-BYTE             
003400-             YYYYMMDD FIELD ALREADY, NO CHANGE REQUIRED.                 
003500*   06/19/02  JKS  ERROR TEXT BUILD MOVED TO ITS OWN PARAGRAPH            
003600-             (220) SO 200 STAYS A STRAIGHT DRIVING LOOP, REQUEST         
003700-             CR-1459.                                                    
003800*   10/30/13  WBC  REVIEWED FOR THE CARD BRAND AUDIT - CONFIRMED          
003900-             NO PLAIN CARD NUMBER IS EVER MOVED TO A WORKING-            
004000-             STORAGE FIELD IN THIS PROGRAM, REQUEST CR-1822.             
004100*   02/19/15  WBC  PICKS UP THE ACCEPTED CARD'S DIGIT LENGTH FROM         
004200-             CRDPARSE'S NEW LENGTH TABLE INSTEAD OF ASSUMING 19,         
004300-             REQUEST CR-1896.                                            
004400*   04/11/16  WBC  DROPPED WS-TOTAL-ERRORS - IT ONLY COUNTED              
004500-             PER-CARD PROCESSING FAILURES AND LEFT OUT THE PARSER        
004600-             ERRORS CRDPARSE ALREADY PUT IN THE SAME TABLE, SO           
004700-             CRDSUM-TOT-ERRORS AND THE CONSOLE TOTAL COULD READ          
004800-             LOWER THAN THE ERROR LINES ACTUALLY WRITTEN.  BOTH          
004900-             NOW COME FROM WS-PRESULT-ERROR-COUNT, THE TRUE              
005000-             COMBINED-TABLE SIZE, REQUEST CR-1910.                       
005100*****************************************************************         
005200*                                                                         
005300 ENVIRONMENT DIVISION.                                                    
005400 CONFIGURATION SECTION.                                                   
005500 SPECIAL-NAMES.                                                           
005600            C01 IS TOP-OF-FORM.                                           
005700*                                                                         
005800 INPUT-OUTPUT SECTION.                                                    
005900 FILE-CONTROL.                                                            
006000     SELECT summaryrpt ASSIGN TO ws-name-summaryrpt                       
006100            ORGANIZATION IS LINE SEQUENTIAL                               
006200            FILE STATUS  IS fs-summaryrpt.                                
006300*                                                                         
006400 DATA DIVISION.                                                           
006500 FILE SECTION.                                                            
006600 FD  summaryrpt                                                           
006700     LABEL RECORD IS STANDARD.                                            
006800     COPY CRDSUMM.                                                        
006900*                                                                         
007000 WORKING-STORAGE SECTION.                                                 
007100 77  fs-summaryrpt                   PIC 9(02)       VALUE ZEROES.        
007200 77  ws-name-summaryrpt              PIC X(12)       VALUE SPACES.        
007300*                                                                         
007400 78  cte-01                                          VALUE 01.            
007500*                                                                         
007600*        TODAY'S DATE FOR THE CONSOLE BANNER ONLY - NOT THE BATCH         
007700*        DATE, WHICH COMES FROM THE HEADER RECORD ITSELF.                 
007800 01  ws-run-date-work.                                                    
007900     05  ws-run-date                PIC 9(08)       VALUE ZEROES.         
008000 01  ws-run-date-alpha REDEFINES ws-run-date-work                         
008100                                     PIC X(08).                           
008200*                                                                         
008300*        EDITED SUBSCRIPT FOR CONSOLE PROGRESS MESSAGES, SAME             
008400*        IDIOM AS CRDPARSE'S WS-LINE-NUMBER-EDIT.                         
008500 01  ws-progress-edit.                                                    
008600     05  ws-progress-ed              PIC Z(05)9.                          
008700 01  ws-progress-alpha REDEFINES ws-progress-edit                         
008800                                     PIC X(06).                           
008900*                                                                         
009000*        END-OF-RUN CONSOLE TOTALS - COMP PER SHOP STANDARD FOR           
009100*        COUNTERS.  DISPLAY CONVERTS THESE FOR THE CONSOLE ITSELF,        
009200*        SO NO SEPARATE EDITED COPY IS KEPT.                              
009300 01  ws-run-totals.                                                       
009400     05  ws-total-processed          PIC 9(06) COMP  VALUE ZEROES.        
009500     05  ws-total-success            PIC 9(06) COMP  VALUE ZEROES.        
009600     05  FILLER                      PIC X(04)       VALUE SPACES.        
009700*                                                                         
009800*        BATCH DATE BROKEN OUT FOR THE CONSOLE BANNER - THE               
009900*        HEADING LINE ITSELF CARRIES THE PLAIN 8-BYTE FORM.               
010000 01  ws-batch-date-work.                                                  
010100     05  ws-batch-date-alpha         PIC X(08)       VALUE SPACES.        
010200 01  ws-batch-date-parts REDEFINES ws-batch-date-work.                    
010300     05  ws-batch-date-yyyy          PIC 9(04).                           
010400     05  ws-batch-date-mm            PIC 9(02).                           
010500     05  ws-batch-date-dd            PIC 9(02).                           
010600*                                                                         
010700 01  ws-card-sub                     PIC 9(06) COMP  VALUE ZEROES.        
010800 01  ws-error-text-work              PIC X(120)      VALUE SPACES.        
010900*                                                                         
011000*        REQUEST/RESULT AREA PASSED TO CRDPARSE - SAME SHAPE AS           
011100*        CRDPARSE'S LK-PARSE-REQUEST/LK-PARSE-RESULT.                     
011200 01  ws-parse-request.                                                    
011300     05  ws-preq-file-name           PIC X(12)       VALUE SPACES.        
011400     05  FILLER                      PIC X(08)       VALUE SPACES.        
011500*                                                                         
011600 01  ws-parse-result.                                                     
011700     05  ws-presult-batch-name       PIC X(29).                           
011800     05  ws-presult-batch-date       PIC X(08).                           
011900     05  ws-presult-batch-id         PIC X(08).                           
012000     05  ws-presult-expected-count   PIC 9(06).                           
012100     05  ws-presult-card-count       PIC 9(06) COMP.                      
012200     05  ws-presult-card-table OCCURS 2000 TIMES                          
012300                                     PIC X(19).                           
012400     05  ws-presult-card-len-table OCCURS 2000 TIMES                      
012500                                     PIC 9(02) COMP.                      
012600     05  ws-presult-error-count      PIC 9(06) COMP.                      
012700     05  ws-presult-error-table OCCURS 500 TIMES                          
012800                                     PIC X(120).                          
012900     05  FILLER                      PIC X(08).                           
013000*                                                                         
013100*        REQUEST/RESULT AREA PASSED TO CRDSVC - SAME SHAPE AS             
013200*        CRDSVC'S LK-SVC-REQUEST/LK-SVC-RESULT.                           
013300 01  ws-svc-request.                                                      
013400     05  ws-sreq-operation          PIC X(01)       VALUE SPACE.          
013500         88  ws-sreq-op-batch-card                   VALUE '1'.           
013600         88  ws-sreq-op-close-file                   VALUE '9'.           
013700     05  ws-sreq-card-number         PIC X(19)       VALUE SPACES.        
013800     05  ws-sreq-card-length         PIC 9(02) COMP  VALUE ZEROES.        
013900     05  ws-sreq-batch-id            PIC X(08)       VALUE SPACES.        
014000     05  FILLER                      PIC X(04)       VALUE SPACES.        
014100*                                                                         
014200 01  ws-svc-result.                                                       
014300     05  ws-sres-external-id         PIC X(36)       VALUE SPACES.        
014400     05  ws-sres-message             PIC X(40)       VALUE SPACES.        
014500     05  ws-sres-result-sw           PIC X(01)       VALUE 'N'.           
014600         88  ws-sres-ok                              VALUE 'Y'.           
014700     05  FILLER                      PIC X(05)       VALUE SPACES.        
014800*                                                                         
014900 PROCEDURE DIVISION.                                                      
015000 DECLARATIVES.                                                            
015100 Report-Handler SECTION.                                                  
015200     USE AFTER ERROR PROCEDURE ON summaryrpt.                             
015300*                                                                         
015400 status-check.                                                            
015500     DISPLAY "+---+----+---+----+---+----+"                               
015600     DISPLAY "| SUMMARY REPORT FILE STATUS |"                             
015700     DISPLAY "+---+----+---+----+---+----+"                               
015800     DISPLAY "| + NAME OF FILE : [" ws-name-summaryrpt "]."               
015900     DISPLAY "| + STATUS CODE  : [" fs-summaryrpt "]."                    
016000     DISPLAY "+---+----+---+----+---+----+"                               
016100     STOP "AN EXCEPTION HAS OCCURRED. PRESS ENTER TO CONTINUE...".        
016200 END DECLARATIVES.                                                        
016300*                                                                         
016400 MAIN-PARAGRAPH.                                                          
016500     PERFORM 100-BEGIN-START-PROGRAM                                      
016600        THRU 100-END-START-PROGRAM                                        
016700*                                                                         
016800     PERFORM 200-BEGIN-RUN-BATCH                                          
016900        THRU 200-END-RUN-BATCH                                            
017000*                                                                         
017100     PERFORM 900-BEGIN-WRITE-SUMMARY                                      
017200        THRU 900-END-WRITE-SUMMARY                                        
017300*                                                                         
017400     PERFORM 950-BEGIN-FINISH-PROGRAM                                     
017500        THRU 950-END-FINISH-PROGRAM                                       
017600*                                                                         
017700     STOP RUN.                                                            
017800*                                                                         
017900*****************************************************************         
018000*        100 - GET THE INPUT FILE NAME, OPEN THE SUMMARY REPORT.          
018100*****************************************************************         
018200 100-BEGIN-START-PROGRAM.                                                 
018300     DISPLAY "CARD BATCH LOADER."                                         
018400     DISPLAY "ENTER THE NAME OF THE BATCH INPUT FILE: "                   
018500        WITH NO ADVANCING                                                 
018600     ACCEPT ws-preq-file-name                                             
018700*                                                                         
018800     ACCEPT ws-run-date             FROM DATE YYYYMMDD                    
018900*                                                                         
019000     OPEN OUTPUT summaryrpt                                               
019100*                                                                         
019200     DISPLAY SPACE                                                        
019300     DISPLAY "RUN DATE: [" ws-run-date-alpha "]."                         
019400     DISPLAY "OPENING SUMMARY REPORT. STATUS: ["                          
019500         fs-summaryrpt "].".                                              
019600 100-END-START-PROGRAM.                                                   
019700     EXIT.                                                                
019800*                                                                         
019900*****************************************************************         
020000*        200 - CALL CRDPARSE ONCE, THEN CALL CRDSVC ONCE FOR              
020100*        EVERY ACCEPTED CARD.  THE ERROR TABLE BUILT BY CRDPARSE          
020200*        IS EXTENDED IN PLACE BY 220 BELOW SO PARSER ERRORS AND           
020300*        PER-CARD PROCESSING ERRORS STAY IN ONE FILE-ORDER LIST.          
020400*****************************************************************         
020500 200-BEGIN-RUN-BATCH.                                                     
020600     CALL 'CRDPARSE' USING ws-parse-request ws-parse-result               
020700*                                                                         
020800     MOVE ws-presult-card-count      TO ws-total-processed                
020900     MOVE cte-01                     TO ws-card-sub                       
021000*                                                                         
021100     PERFORM 210-BEGIN-PROCESS-EACH-CARD                                  
021200        THRU 210-END-PROCESS-EACH-CARD                                    
021300       UNTIL ws-card-sub > ws-total-processed.                            
021400 200-END-RUN-BATCH.                                                       
021500     EXIT.                                                                
021600*                                                                         
021700*****************************************************************         
021800*        210 - STORE OR DEDUP ONE ACCEPTED CARD AGAINST THE               
021900*        CARD MASTER FILE THROUGH CRDSVC.                                 
022000*****************************************************************         
022100 210-BEGIN-PROCESS-EACH-CARD.                                             
022200     SET ws-sreq-op-batch-card       TO TRUE                              
022300     MOVE ws-presult-card-table (ws-card-sub)                             
022400                                     TO ws-sreq-card-number               
022500     MOVE ws-presult-card-len-table (ws-card-sub)                         
022600                                     TO ws-sreq-card-length               
022700     MOVE ws-presult-batch-id        TO ws-sreq-batch-id                  
022800*                                                                         
022900     CALL 'CRDSVC' USING ws-svc-request ws-svc-result                     
023000*                                                                         
023100     IF ws-sres-ok                                                        
023200         ADD cte-01                  TO ws-total-success                  
023300     ELSE                                                                 
023400         PERFORM 220-BEGIN-ADD-CARD-ERROR                                 
023500            THRU 220-END-ADD-CARD-ERROR                                   
023600     END-IF                                                               
023700*                                                                         
023800     ADD cte-01                      TO ws-card-sub.                      
023900 210-END-PROCESS-EACH-CARD.                                               
024000     EXIT.                                                                
024100*                                                                         
024200*****************************************************************         
024300*        220 - APPEND A "ERROR PROCESSING CARD" MESSAGE TO THE            
024400*        SAME ERROR TABLE CRDPARSE BUILT, IF ROOM REMAINS.                
024500*****************************************************************         
024600 220-BEGIN-ADD-CARD-ERROR.                                                
024700     MOVE SPACES                     TO ws-error-text-work                
024800     STRING 'ERROR PROCESSING CARD: ' DELIMITED BY SIZE                   
024900            ws-sres-message          DELIMITED BY SIZE                    
025000            INTO ws-error-text-work                                       
025100*                                                                         
025200     IF ws-presult-error-count < 500                                      
025300         ADD cte-01                  TO ws-presult-error-count            
025400         MOVE ws-error-text-work     TO ws-presult-error-table            
025500                                         (ws-presult-error-count)         
025600     END-IF.                                                              
025700 220-END-ADD-CARD-ERROR.                                                  
025800     EXIT.                                                                
025900*                                                                         
026000*****************************************************************         
026100*        900 - WRITE THE HEADING LINE, THE TOTAL LINE, AND ONE            
026200*        ERROR LINE FOR EVERY ENTRY STILL IN THE COMBINED LIST.           
026300*****************************************************************         
026400 900-BEGIN-WRITE-SUMMARY.                                                 
026500     MOVE ws-presult-batch-date      TO ws-batch-date-work                
026600     DISPLAY SPACE                                                        
026700     DISPLAY "BATCH " ws-presult-batch-id " DATED "                       
026800         ws-batch-date-yyyy "-" ws-batch-date-mm "-"                      
026900         ws-batch-date-dd "."                                             
027000*                                                                         
027100     MOVE ws-presult-batch-id        TO CRDSUM-HDG-BATCH-ID               
027200     MOVE ws-presult-batch-name      TO CRDSUM-HDG-BATCH-NAME             
027300     MOVE ws-presult-batch-date      TO CRDSUM-HDG-BATCH-DATE             
027400     MOVE ws-presult-expected-count  TO CRDSUM-HDG-EXPECTED-CNT           
027500     WRITE CRDSUM-HEADING-LINE                                            
027600*                                                                         
027700     MOVE ws-total-processed         TO CRDSUM-TOT-PROCESSED              
027800     MOVE ws-total-success           TO CRDSUM-TOT-SUCCESS                
027900     MOVE ws-presult-error-count     TO CRDSUM-TOT-ERRORS                 
028000     WRITE CRDSUM-TOTAL-LINE                                              
028100*                                                                         
028200     MOVE cte-01                     TO ws-card-sub                       
028300     PERFORM 910-BEGIN-WRITE-ERROR-LINE                                   
028400        THRU 910-END-WRITE-ERROR-LINE                                     
028500       UNTIL ws-card-sub > ws-presult-error-count.                        
028600 900-END-WRITE-SUMMARY.                                                   
028700     EXIT.                                                                
028800*                                                                         
028900*****************************************************************         
029000*        910 - WRITE ONE ERROR DETAIL LINE.  WS-CARD-SUB IS               
029100*        REUSED HERE AS THE ERROR-TABLE SUBSCRIPT.                        
029200*****************************************************************         
029300 910-BEGIN-WRITE-ERROR-LINE.                                              
029400     MOVE ws-presult-error-table (ws-card-sub)                            
029500                                     TO CRDSUM-ERROR-TEXT                 
029600     WRITE CRDSUM-ERROR-LINE                                              
029700     ADD cte-01                      TO ws-card-sub.                      
029800 910-END-WRITE-ERROR-LINE.                                                
029900     EXIT.                                                                
030000*                                                                         
030100*****************************************************************         
030200*        950 - TELL CRDSVC TO CLOSE THE CARD MASTER FILE, CLOSE           
030300*        THE SUMMARY REPORT, SHOW THE CONSOLE TOTALS.                     
030400*****************************************************************         
030500 950-BEGIN-FINISH-PROGRAM.                                                
030600     SET ws-sreq-op-close-file       TO TRUE                              
030700     CALL 'CRDSVC' USING ws-svc-request ws-svc-result                     
030800*                                                                         
030900     CLOSE summaryrpt                                                     
031000*                                                                         
031100     DISPLAY SPACE                                                        
031200     DISPLAY "TOTAL PROCESSED: [" ws-total-processed "]."                 
031300     DISPLAY "TOTAL SUCCESS  : [" ws-total-success "]."                   
031400     DISPLAY "TOTAL ERRORS   : [" ws-presult-error-count "]."             
031500     DISPLAY "CLOSING SUMMARY REPORT. STATUS: ["                          
031600         fs-summaryrpt "].".                                              
031700 950-END-FINISH-PROGRAM.                                                  
031800     EXIT.                                                                
031900*                                                                         
032000 END PROGRAM CARDBAT.                                                     
