000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. CRDSVC.                                                      
000300 AUTHOR. D M PARKER.                                                      
000400 INSTALLATION. CARD INTAKE PROJECT.                                       
000500 DATE-WRITTEN. 02/14/94.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY.  RESTRICTED - OWNS THE CARD MASTER FILE, SEE THE               
000800-           SECURITY OFFICE NOTE IN CARDMSTR.CPY.                         
000900*                                                                         
001000*****************************************************************         
001100*                                                                         
001200*   C R D S V C  --  C A R D   S E R V I C E                              
001300*                                                                         
001400*   OWNS THE CARD MASTER INDEXED FILE.  THIS IS THE ONLY PROGRAM          
001500*   IN THE SYSTEM THAT OPENS, READS, WRITES OR REWRITES IT.  ONE          
001600*   LOAD MODULE, THREE ENTRY OPERATIONS, SELECTED BY                      
001700*   LK-SVC-OPERATION -                                                    
001800*                                                                         
001900*        '1'  PROCESS ONE ACCEPTED BATCH CARD   (CARDBAT)                 
002000*        '2'  REGISTER ONE CARD SINGLY          (CARDREG)                 
002100*        '3'  LOOK UP A CARD BY NUMBER          (CARDLKP)                 
002200*        '9'  CLOSE THE CARD MASTER FILE        (ALL THREE, END           
002300-                                                 OF JOB)                 
002400*                                                                         
002500*   THE FILE IS LEFT OPEN BETWEEN CALLS WITHIN THE SAME RUN UNIT -        
002600*   CARDBAT CALLS THIS PROGRAM ONCE PER ACCEPTED CARD, AND OPENING        
002700*   AND CLOSING THE FILE ON EVERY CALL WOULD BE WASTEFUL.  THE            
002800*   CALLING PROGRAM MUST CALL WITH OPERATION '9' BEFORE STOP RUN.         
002900*                                                                         
003000*   NEVER CALLS CRDPARSE.  ALWAYS CALLS CRDPROT BEFORE TOUCHING           
003100*   THE FILE - NO PARAGRAPH HERE EVER SEES OR STORES A PLAIN CARD         
003200*   NUMBER.                                                               
003300*                                                                         
003400*   MAINTENANCE HISTORY.                                                  
003500*   ------------------------------------------------------------          
003600*   DATE-WRITTEN.  02/14/94.                                              
003700*                                                                         
003800*   02/14/94  DMP  ORIGINAL PROGRAM, REQUEST CR-1188, SPLITTING           
003900-             CARD STORAGE OUT OF THE OLD SINGLE-TRANSACTION              
004000-             REGISTRATION PROGRAM SO A BATCH LOADER COULD SHARE          
004100-             THE SAME DUPLICATE-CHECK LOGIC.                             
004200*   08/30/95  DMP  NOW CALLS CRDPROT FOR THE PROTECTED FORM AND           
004300-             LOOKUP KEY INSTEAD OF BUILDING THEM IN LINE, REQUEST        
004400-             CR-1344.                                                    
004500*   11/19/98  DMP  Y2K REMEDIATION - CREATED-DATE WRITTEN THROUGH         
004600-             CARDMSTR'S CM-CREATED-DATE-NUM REDEFINITION, ALREADY        
004700-             AN 8-BYTE YYYYMMDD FIELD.  NO CHANGE REQUIRED.              
004800*   06/19/02  JKS  ADDED THE FILE-STAYS-OPEN CONVENTION AND THE           
004900-             '9' CLOSE OPERATION AFTER THE BATCH LOAD WINDOW WAS         
005000-             FOUND TO BE OPENING AND CLOSING THE MASTER FILE             
005100-             THOUSANDS OF TIMES PER RUN, REQUEST CR-1459.                
005200*   04/11/07  JKS  EXTERNAL ID NOW BUILT FROM THE SAME SEQUENCE           
005300-             CONTROL RECORD CARDMSTR'S AGE-OF-RECORD COMMENT             
005400-             REFERS TO - SEE 280-BEGIN-ASSIGN-NEXT-SEQUENCE.             
005500*   10/30/13  WBC  REVIEWED FOR THE CARD BRAND AUDIT - CONFIRMED          
005600-             A DUPLICATE CARD IS NEVER WRITTEN TWICE, REQUEST            
005700-             CR-1822.  NO CHANGE MADE.                                   
005800*   04/19/16  WBC  ADDED A DECLARATIVES SECTION ON CARD-MASTER TO         
005900-             MATCH THE FILE-STATUS HANDLING EVERY OTHER FILE-            
006000-             OWNING PROGRAM IN THIS SHOP CARRIES - THIS PROGRAM          
006100-             HAD BEEN THE ONE EXCEPTION, REQUEST CR-1903.                
006200*****************************************************************         
006300*                                                                         
006400 ENVIRONMENT DIVISION.                                                    
006500 CONFIGURATION SECTION.                                                   
006600 SPECIAL-NAMES.                                                           
006700            C01 IS TOP-OF-FORM.                                           
006800*                                                                         
006900 INPUT-OUTPUT SECTION.                                                    
007000 FILE-CONTROL.                                                            
007100     SELECT card-master ASSIGN TO "CARDMSTR"                              
007200            ORGANIZATION IS INDEXED                                       
007300            ACCESS MODE  IS DYNAMIC                                       
007400            RECORD KEY   IS CM-CARD-LOOKUP-KEY                            
007500            FILE STATUS  IS fs-cardmstr.                                  
007600*                                                                         
007700 DATA DIVISION.                                                           
007800 FILE SECTION.                                                            
007900 FD  card-master                                                          
008000     LABEL RECORD IS STANDARD.                                            
008100     COPY CARDMSTR.                                                       
008200*                                                                         
008300 WORKING-STORAGE SECTION.                                                 
008400 77  fs-cardmstr                     PIC 9(02) VALUE ZEROES.              
008500*                                                                         
008600 78  cte-01                                          VALUE 01.            
008700 78  cte-13                                           VALUE 13.           
008800 78  cte-19                                           VALUE 19.           
008900*                                                                         
009000 01  ws-svc-switches.                                                     
009100     05  ws-file-open-sw             PIC X(01)       VALUE 'N'.           
009200         88  ws-file-is-open                         VALUE 'Y'.           
009300     05  ws-card-valid-sw            PIC X(01)       VALUE 'N'.           
009400         88  ws-card-is-valid                         VALUE 'Y'.          
009500     05  FILLER                      PIC X(06)       VALUE SPACES.        
009600*                                                                         
009700*        CARD NUMBER WORK AREA FOR SINGLE-REGISTRATION AND LOOKUP,        
009800*        WHICH MUST STRIP AND VALIDATE THE CALLER'S RAW INPUT             
009900*        THEMSELVES - A BATCH CARD ARRIVES ALREADY STRIPPED BY            
010000*        CRDPARSE, SEE 220-BEGIN-PROCESS-BATCH-CARD.                      
010100 01  ws-card-raw                     PIC X(19)       VALUE SPACES.        
010200 01  ws-scan-counters.                                                    
010300     05  ws-scan-sub                 PIC 9(02) COMP  VALUE ZEROES.        
010400     05  ws-strip-len                PIC 9(02) COMP  VALUE ZEROES.        
010500     05  FILLER                      PIC X(04)       VALUE SPACES.        
010600*                                                                         
010700*        NUMERIC REDEFINITION OF THE STRIPPED CARD NUMBER, USED           
010800*        ONLY BY THE VALIDITY CHECK - THE DIGIT STRING ITSELF IS          
010900*        ALWAYS HANDLED THROUGH THE ALPHANUMERIC FORM.                    
011000 01  ws-card-strip-work.                                                  
011100     05  ws-card-strip               PIC X(19)       VALUE SPACES.        
011200     05  FILLER                      PIC X(45)       VALUE SPACES.        
011300 01  ws-card-strip-num REDEFINES ws-card-strip-work.                      
011400     05  ws-card-strip-digits        PIC 9(19).                           
011500     05  FILLER                      PIC X(45).                           
011600*                                                                         
011700*        REQUEST/RESULT AREAS PASSED TO CRDPROT.                          
011800 01  ws-prot-request.                                                     
011900     05  ws-prot-req-digits          PIC X(19)       VALUE SPACES.        
012000     05  ws-prot-req-length          PIC 9(02) COMP  VALUE ZEROES.        
012100     05  FILLER                      PIC X(06)       VALUE SPACES.        
012200 01  ws-prot-result.                                                      
012300     05  ws-prot-res-protected       PIC X(64)       VALUE SPACES.        
012400     05  ws-prot-res-lookup-key      PIC X(64)       VALUE SPACES.        
012500     05  FILLER                      PIC X(08)       VALUE SPACES.        
012600*                                                                         
012700*        SEQUENCE CONTROL RECORD WORK AREA - THE LAST SEQUENCE            
012800*        NUMBER ISSUED IS KEPT IN THE MASTER FILE ITSELF UNDER THE        
012900*        RESERVED HIGH-VALUES KEY SO IT SURVIVES BETWEEN RUNS.            
013000 01  ws-new-seq-display.                                                  
013100     05  ws-new-seq                  PIC 9(09)       VALUE ZEROES.        
013200 01  ws-new-seq-alpha REDEFINES ws-new-seq-display                        
013300                                     PIC X(09).                           
013400*                                                                         
013500 01  ws-external-id-build.                                                
013600     05  ws-extid-prefix             PIC X(04) VALUE 'CRD-'.              
013700     05  ws-extid-seq                PIC 9(09).                           
013800     05  FILLER                      PIC X(23)       VALUE SPACES.        
013900 01  ws-external-id-alpha REDEFINES ws-external-id-build                  
014000                                     PIC X(36).                           
014100*                                                                         
014200 LINKAGE SECTION.                                                         
014300 01  LK-SVC-REQUEST.                                                      
014400     05  LK-SVC-OPERATION            PIC X(01).                           
014500         88  LK-SVC-OP-BATCH-CARD               VALUE '1'.                
014600         88  LK-SVC-OP-REGISTER-ONE             VALUE '2'.                
014700         88  LK-SVC-OP-LOOKUP-CARD               VALUE '3'.               
014800         88  LK-SVC-OP-CLOSE-FILE                VALUE '9'.               
014900     05  LK-SVC-CARD-NUMBER          PIC X(19).                           
015000     05  LK-SVC-CARD-LENGTH          PIC 9(02) COMP.                      
015100     05  LK-SVC-BATCH-ID             PIC X(08).                           
015200     05  FILLER                      PIC X(04).                           
015300*                                                                         
015400 01  LK-SVC-RESULT.                                                       
015500     05  LK-SVC-EXTERNAL-ID          PIC X(36).                           
015600     05  LK-SVC-MESSAGE              PIC X(40).                           
015700     05  LK-SVC-RESULT-SW            PIC X(01).                           
015800         88  LK-SVC-OK                           VALUE 'Y'.               
015900         88  LK-SVC-NOT-OK                       VALUE 'N'.               
016000     05  FILLER                      PIC X(05).                           
016100*                                                                         
016200 PROCEDURE DIVISION USING LK-SVC-REQUEST LK-SVC-RESULT.                   
016300 DECLARATIVES.                                                            
016400 Cardmstr-Handler SECTION.                                                
016500     USE AFTER ERROR PROCEDURE ON card-master.                            
016600*                                                                         
016700 status-check.                                                            
016800     DISPLAY "+---+----+---+----+---+----+"                               
016900     DISPLAY "| CARD MASTER FILE STATUS    |"                             
017000     DISPLAY "+---+----+---+----+---+----+"                               
017100     DISPLAY "| + NAME OF FILE : [CARDMSTR]."                             
017200     DISPLAY "| + STATUS CODE  : [" fs-cardmstr "]."                      
017300     DISPLAY "+---+----+---+----+---+----+"                               
017400     STOP "AN EXCEPTION HAS OCCURRED. PRESS ENTER TO CONTINUE...".        
017500 END DECLARATIVES.                                                        
017600*                                                                         
017700 MAIN-PARAGRAPH.                                                          
017800     MOVE SPACES                    TO LK-SVC-EXTERNAL-ID                 
017900     MOVE SPACES                    TO LK-SVC-MESSAGE                     
018000     MOVE 'N'                       TO LK-SVC-RESULT-SW                   
018100*                                                                         
018200     IF LK-SVC-OP-CLOSE-FILE                                              
018300         PERFORM 290-BEGIN-CLOSE-SERVICE-FILE                             
018400            THRU 290-END-CLOSE-SERVICE-FILE                               
018500         GO TO MAIN-RETURN                                                
018600     END-IF                                                               
018700*                                                                         
018800     PERFORM 100-BEGIN-ENSURE-FILE-OPEN                                   
018900        THRU 100-END-ENSURE-FILE-OPEN                                     
019000*                                                                         
019100     EVALUATE TRUE                                                        
019200         WHEN LK-SVC-OP-BATCH-CARD                                        
019300             PERFORM 220-BEGIN-PROCESS-BATCH-CARD                         
019400                THRU 220-END-PROCESS-BATCH-CARD                           
019500         WHEN LK-SVC-OP-REGISTER-ONE                                      
019600             PERFORM 230-BEGIN-REGISTER-ONE-CARD                          
019700                THRU 230-END-REGISTER-ONE-CARD                            
019800         WHEN LK-SVC-OP-LOOKUP-CARD                                       
019900             PERFORM 240-BEGIN-LOOKUP-CARD                                
020000                THRU 240-END-LOOKUP-CARD                                  
020100         WHEN OTHER                                                       
020200             MOVE 'UNRECOGNIZED CARD SERVICE OPERATION'                   
020300                                     TO LK-SVC-MESSAGE                    
020400     END-EVALUATE.                                                        
020500 MAIN-RETURN.                                                             
020600     GOBACK.                                                              
020700*                                                                         
020800*****************************************************************         
020900*        100 - OPEN THE MASTER FILE ONCE PER RUN UNIT.                    
021000*****************************************************************         
021100 100-BEGIN-ENSURE-FILE-OPEN.                                              
021200     IF NOT ws-file-is-open                                               
021300         OPEN I-O card-master                                             
021400         SET ws-file-is-open         TO TRUE                              
021500     END-IF.                                                              
021600 100-END-ENSURE-FILE-OPEN.                                                
021700     EXIT.                                                                
021800*                                                                         
021900*****************************************************************         
022000*        220 - A BATCH CARD HAS ALREADY BEEN STRIPPED AND RANGE-          
022100*        CHECKED BY CRDPARSE.  JUST PROTECT, DEDUP AND STORE.             
022200*****************************************************************         
022300 220-BEGIN-PROCESS-BATCH-CARD.                                            
022400     MOVE LK-SVC-CARD-NUMBER         TO ws-card-strip                     
022500     MOVE LK-SVC-CARD-LENGTH         TO ws-strip-len                      
022600*                                                                         
022700     PERFORM 260-BEGIN-STORE-OR-FIND-CARD                                 
022800        THRU 260-END-STORE-OR-FIND-CARD.                                  
022900 220-END-PROCESS-BATCH-CARD.                                              
023000     EXIT.                                                                
023100*                                                                         
023200*****************************************************************         
023300*        230 - A SINGLY REGISTERED CARD ARRIVES RAW AND MUST BE           
023400*        TRIMMED AND VALIDATED HERE.                                      
023500*****************************************************************         
023600 230-BEGIN-REGISTER-ONE-CARD.                                             
023700     MOVE LK-SVC-CARD-NUMBER         TO ws-card-raw                       
023800*                                                                         
023900     PERFORM 250-BEGIN-STRIP-AND-VALIDATE                                 
024000        THRU 250-END-STRIP-AND-VALIDATE                                   
024100*                                                                         
024200     IF NOT ws-card-is-valid                                              
024300         MOVE 'INVALID CARD NUMBER'  TO LK-SVC-MESSAGE                    
024400         GO TO 230-END-REGISTER-ONE-CARD                                  
024500     END-IF                                                               
024600*                                                                         
024700     PERFORM 260-BEGIN-STORE-OR-FIND-CARD                                 
024800        THRU 260-END-STORE-OR-FIND-CARD.                                  
024900 230-END-REGISTER-ONE-CARD.                                               
025000     EXIT.                                                                
025100*                                                                         
025200*****************************************************************         
025300*        240 - LOOKUP NEVER WRITES.  A MISS IS NOT AN ERROR.              
025400*****************************************************************         
025500 240-BEGIN-LOOKUP-CARD.                                                   
025600     MOVE LK-SVC-CARD-NUMBER         TO ws-card-raw                       
025700*                                                                         
025800     PERFORM 250-BEGIN-STRIP-AND-VALIDATE                                 
025900        THRU 250-END-STRIP-AND-VALIDATE                                   
026000*                                                                         
026100     IF NOT ws-card-is-valid                                              
026200         MOVE 'INVALID CARD NUMBER'  TO LK-SVC-MESSAGE                    
026300         GO TO 240-END-LOOKUP-CARD                                        
026400     END-IF                                                               
026500*                                                                         
026600     MOVE ws-card-strip              TO ws-prot-req-digits                
026700     MOVE ws-strip-len                TO ws-prot-req-length               
026800     CALL 'CRDPROT' USING ws-prot-request ws-prot-result                  
026900*                                                                         
027000     MOVE ws-prot-res-lookup-key     TO CM-CARD-LOOKUP-KEY                
027100     READ card-master                                                     
027200         KEY IS CM-CARD-LOOKUP-KEY                                        
027300         INVALID KEY                                                      
027400             MOVE 'CARD NOT FOUND'   TO LK-SVC-MESSAGE                    
027500         NOT INVALID KEY                                                  
027600             MOVE CM-EXTERNAL-ID     TO LK-SVC-EXTERNAL-ID                
027700             MOVE 'CARD FOUND'       TO LK-SVC-MESSAGE                    
027800             SET LK-SVC-OK           TO TRUE                              
027900     END-READ.                                                            
028000 240-END-LOOKUP-CARD.                                                     
028100     EXIT.                                                                
028200*                                                                         
028300*****************************************************************         
028400*        250 - STRIP EMBEDDED SPACES FROM A RAW CARD NUMBER AND           
028500*        CHECK THAT 13-19 DIGITS REMAIN.  SAME RULE CRDPARSE              
028600*        APPLIES TO A BATCH LINE, REPEATED HERE FOR A SINGLE              
028700*        CARD SUPPLIED DIRECTLY TO THIS PROGRAM.                          
028800*****************************************************************         
028900 250-BEGIN-STRIP-AND-VALIDATE.                                            
029000     MOVE SPACES                    TO ws-card-strip                      
029100     MOVE 0                          TO ws-strip-len                      
029200     MOVE 'N'                       TO ws-card-valid-sw                   
029300     MOVE cte-01                     TO ws-scan-sub.                      
029400 250-STRIP-SCAN-LOOP.                                                     
029500     IF ws-scan-sub > cte-19                                              
029600         GO TO 250-STRIP-SCAN-DONE                                        
029700     END-IF                                                               
029800*                                                                         
029900     IF ws-card-raw (ws-scan-sub:1) NOT = SPACE                           
030000         ADD cte-01                  TO ws-strip-len                      
030100         MOVE ws-card-raw (ws-scan-sub:1)                                 
030200                                     TO ws-card-strip                     
030300                                        (ws-strip-len:1)                  
030400     END-IF                                                               
030500*                                                                         
030600     ADD cte-01                      TO ws-scan-sub                       
030700     GO TO 250-STRIP-SCAN-LOOP.                                           
030800 250-STRIP-SCAN-DONE.                                                     
030900     IF ws-strip-len < cte-13 OR ws-strip-len > cte-19                    
031000         GO TO 250-END-STRIP-AND-VALIDATE                                 
031100     END-IF                                                               
031200*                                                                         
031300     IF ws-card-strip (1:ws-strip-len) NOT NUMERIC                        
031400         GO TO 250-END-STRIP-AND-VALIDATE                                 
031500     END-IF                                                               
031600*                                                                         
031700     SET ws-card-is-valid             TO TRUE.                            
031800 250-END-STRIP-AND-VALIDATE.                                              
031900     EXIT.                                                                
032000*                                                                         
032100*****************************************************************         
032200*        260 - COMMON DEDUP/STORE LOGIC FOR A BATCH CARD OR A             
032300*        SINGLY REGISTERED CARD.  WS-CARD-STRIP AND WS-STRIP-LEN          
032400*        MUST ALREADY HOLD A VALIDATED DIGIT STRING.                      
032500*****************************************************************         
032600 260-BEGIN-STORE-OR-FIND-CARD.                                            
032700     MOVE ws-card-strip              TO ws-prot-req-digits                
032800     MOVE ws-strip-len                TO ws-prot-req-length               
032900     CALL 'CRDPROT' USING ws-prot-request ws-prot-result                  
033000*                                                                         
033100     MOVE ws-prot-res-lookup-key     TO CM-CARD-LOOKUP-KEY                
033200     READ card-master                                                     
033300         KEY IS CM-CARD-LOOKUP-KEY                                        
033400         INVALID KEY                                                      
033500             PERFORM 270-BEGIN-CREATE-NEW-CARD                            
033600                THRU 270-END-CREATE-NEW-CARD                              
033700         NOT INVALID KEY                                                  
033800             MOVE CM-EXTERNAL-ID     TO LK-SVC-EXTERNAL-ID                
033900             SET LK-SVC-OK           TO TRUE                              
034000             IF LK-SVC-OP-REGISTER-ONE                                    
034100                 MOVE 'CARD ALREADY REGISTERED'                           
034200                                     TO LK-SVC-MESSAGE                    
034300             ELSE                                                         
034400                 MOVE 'DUPLICATE CARD - COUNTED AS SUCCESS'               
034500                                     TO LK-SVC-MESSAGE                    
034600             END-IF                                                       
034700     END-READ.                                                            
034800 260-END-STORE-OR-FIND-CARD.                                              
034900     EXIT.                                                                
035000*                                                                         
035100*****************************************************************         
035200*        270 - BUILD AND WRITE A NEW CARD MASTER RECORD.  CALLS           
035300*        280 FIRST TO GET THE NEW SEQUENCE NUMBER BEFORE ANY              
035400*        FIELD OF THE REAL CARD RECORD IS MOVED IN, SINCE 280             
035500*        BORROWS THE SAME FD RECORD AREA FOR THE CONTROL READ.            
035600*****************************************************************         
035700 270-BEGIN-CREATE-NEW-CARD.                                               
035800     PERFORM 280-BEGIN-ASSIGN-NEXT-SEQUENCE                               
035900        THRU 280-END-ASSIGN-NEXT-SEQUENCE                                 
036000*                                                                         
036100     PERFORM 295-BEGIN-BUILD-EXTERNAL-ID                                  
036200        THRU 295-END-BUILD-EXTERNAL-ID                                    
036300*                                                                         
036400     MOVE ws-prot-res-protected      TO CM-CARD-NUMBER-PROTECTED          
036500     MOVE ws-prot-res-lookup-key     TO CM-CARD-LOOKUP-KEY                
036600     MOVE ws-new-seq                  TO CM-CARD-SEQ-ID                   
036700     MOVE ws-external-id-alpha       TO CM-EXTERNAL-ID                    
036800*                                                                         
036900     IF LK-SVC-OP-BATCH-CARD                                              
037000         MOVE LK-SVC-BATCH-ID         TO CM-BATCH-ID                      
037100     ELSE                                                                 
037200         MOVE SPACES                  TO CM-BATCH-ID                      
037300     END-IF                                                               
037400*                                                                         
037500     ACCEPT CM-CREATED-DATE-NUM FROM DATE YYYYMMDD                        
037600*                                                                         
037700     WRITE CARD-MASTER-RECORD                                             
037800         INVALID KEY                                                      
037900             MOVE 'ERROR PROCESSING CARD: DUPLICATE KEY ON WRITE'         
038000                                     TO LK-SVC-MESSAGE                    
038100         NOT INVALID KEY                                                  
038200             MOVE CM-EXTERNAL-ID     TO LK-SVC-EXTERNAL-ID                
038300             SET LK-SVC-OK           TO TRUE                              
038400             IF LK-SVC-OP-REGISTER-ONE                                    
038500                 MOVE 'CARD REGISTERED SUCCESSFULLY'                      
038600                                     TO LK-SVC-MESSAGE                    
038700             ELSE                                                         
038800                 MOVE 'CARD STORED'  TO LK-SVC-MESSAGE                    
038900             END-IF                                                       
039000     END-WRITE.                                                           
039100 270-END-CREATE-NEW-CARD.                                                 
039200     EXIT.                                                                
039300*                                                                         
039400*****************************************************************         
039500*        280 - THE LAST SEQUENCE NUMBER ISSUED IS KEPT IN A               
039600*        CONTROL RECORD UNDER THE RESERVED HIGH-VALUES KEY SO IT          
039700*        SURVIVES FROM ONE RUN TO THE NEXT.  THIS PARAGRAPH READS         
039800*        IT, ADDS ONE, AND REWRITES IT (OR CREATES IT ON THE              
039900*        FIRST EVER RUN).                                                 
040000*****************************************************************         
040100 280-BEGIN-ASSIGN-NEXT-SEQUENCE.                                          
040200     MOVE HIGH-VALUES                TO CM-CARD-LOOKUP-KEY                
040300     READ card-master                                                     
040400         KEY IS CM-CARD-LOOKUP-KEY                                        
040500         INVALID KEY                                                      
040600             MOVE HIGH-VALUES         TO CM-CARD-LOOKUP-KEY               
040700             MOVE ZEROES               TO CM-CARD-SEQ-ID                  
040800             MOVE SPACES               TO CM-EXTERNAL-ID                  
040900                                          CM-CARD-NUMBER-PROTECTED        
041000                                          CM-BATCH-ID                     
041100             MOVE ZEROES               TO CM-CREATED-DATE-NUM             
041200             ADD cte-01                TO CM-CARD-SEQ-ID                  
041300             MOVE CM-CARD-SEQ-ID       TO ws-new-seq                      
041400             WRITE CARD-MASTER-RECORD                                     
041500                 INVALID KEY                                              
041600                     CONTINUE                                             
041700             END-WRITE                                                    
041800         NOT INVALID KEY                                                  
041900             ADD cte-01                TO CM-CARD-SEQ-ID                  
042000             MOVE CM-CARD-SEQ-ID       TO ws-new-seq                      
042100             REWRITE CARD-MASTER-RECORD                                   
042200                 INVALID KEY                                              
042300                     CONTINUE                                             
042400             END-REWRITE                                                  
042500     END-READ.                                                            
042600 280-END-ASSIGN-NEXT-SEQUENCE.                                            
042700     EXIT.                                                                
042800*                                                                         
042900*****************************************************************         
043000*        295 - BUILD THE PUBLIC EXTERNAL ID FROM THE NEWLY                
043100*        ASSIGNED SEQUENCE NUMBER.                                        
043200*****************************************************************         
043300 295-BEGIN-BUILD-EXTERNAL-ID.                                             
043400     MOVE SPACES                     TO ws-external-id-build              
043500     MOVE 'CRD-'                     TO ws-extid-prefix                   
043600     MOVE ws-new-seq                  TO ws-extid-seq.                    
043700 295-END-BUILD-EXTERNAL-ID.                                               
043800     EXIT.                                                                
043900*                                                                         
044000*****************************************************************         
044100*        290 - EXPLICIT SHUTDOWN, CALLED ONCE AT END OF JOB.              
044200*****************************************************************         
044300 290-BEGIN-CLOSE-SERVICE-FILE.                                            
044400     IF ws-file-is-open                                                   
044500         CLOSE card-master                                                
044600         MOVE 'N'                    TO ws-file-open-sw                   
044700     END-IF                                                               
044800     SET LK-SVC-OK                   TO TRUE                              
044900     MOVE 'CARD MASTER FILE CLOSED'  TO LK-SVC-MESSAGE.                   
045000 290-END-CLOSE-SERVICE-FILE.                                              
045100     EXIT.                                                                
045200*                                                                         
045300 END PROGRAM CRDSVC.                                                      
