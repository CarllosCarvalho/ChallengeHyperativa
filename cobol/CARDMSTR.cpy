000100*****************************************************************         
000200*                                                                         
000300*   C A R D M S T R   --   C A R D   M A S T E R   R E C O R D            
000400*                                                                         
000500*   COPYBOOK FOR THE CARD MASTER FILE.  ONE ENTRY PER CARD                
000600*   NUMBER ACCEPTED BY THE CARD REGISTRATION SYSTEM, WHETHER              
000700*   THE CARD ARRIVED ON A BATCH UPLOAD OR A SINGLE REGISTRATION.          
000800*   THE FILE IS KEYED BY CM-CARD-LOOKUP-KEY (UNIQUE); THE                 
000900*   SEQUENCE NUMBER CM-CARD-SEQ-ID IS ASSIGNED ASCENDING AND              
001000*   NEVER REUSED.                                                         
001100*                                                                         
001200*   COPY THIS MEMBER INTO THE FILE SECTION OF THE OWNING                  
001300*   PROGRAM (CRDSVC) AS THE FD RECORD, AND INTO THE LINKAGE               
001400*   SECTION OF ANY CALLER THAT EXCHANGES A CARD RECORD WITH               
001500*   CRDSVC, USING                                                         
001600*                                                                         
001700*        COPY CARDMSTR REPLACING ==CARD-MASTER-RECORD==                   
001800*                            BY  ==LK-CARD-RECORD==.                      
001900*                                                                         
002000*   RECORD MAP.                                                           
002100*   ------------------------------------------------------------          
002200*   FIELD                        COLS       PIC        NOTES              
002300*   ------------------------------------------------------------          
002400*   CM-CARD-SEQ-ID                1-9       9(09)      ASSIGNED           
002500*   CM-EXTERNAL-ID                10-45     X(36)      ASSIGNED           
002600*   CM-CARD-NUMBER-PROTECTED      46-109    X(64)      NON-PLAIN          
002700*   CM-CARD-LOOKUP-KEY             110-173  X(64)      RECORD KEY         
002800*   CM-BATCH-ID                    174-181  X(08)      ECHOED             
002900*   CM-CREATED-DATE                182-189  9(08)      CC/YY/MM/DD        
003000*   FILLER                         190-230  X(41)      RESERVED           
003100*   ------------------------------------------------------------          
003200*                                                                         
003300*   MAINTENANCE HISTORY.                                                  
003400*   ------------------------------------------------------------          
003500*   DATE-WRITTEN.  03/11/89.                                              
003600*                                                                         
003700*   03/11/89  RLH  ORIGINAL LAYOUT FOR THE CARD INTAKE PROJECT,           
003800*             REQUEST CR-1102.  LOOKUP KEY WAS 32 BYTES.                  
003900*   09/02/89  RLH  CORRECTED COMMENT ON CM-CARD-SEQ-ID - IT IS            
004000*             NEVER REUSED, EVEN WHEN A CARD IS LATER PURGED.             
004100*   07/22/91  RLH  WIDENED CM-EXTERNAL-ID FROM 20 TO 36 TO HOLD           
004200*             THE NEW EXTERNAL-ID FORMAT, REQUEST CR-1188.                
004300*   02/14/94  DMP  ADDED CM-BATCH-ID SO A SINGLY REGISTERED CARD          
004400*             CAN BE TOLD APART FROM A BATCH-LOADED ONE.                  
004500*   08/30/95  DMP  WIDENED CM-CARD-LOOKUP-KEY AND                         
004600*             CM-CARD-NUMBER-PROTECTED FROM 32 TO 64 BYTES AT             
004700*             THE REQUEST OF THE SECURITY OFFICE, CR-1344.                
004800*   11/03/98  DMP  Y2K REMEDIATION - CM-CREATED-DATE SPLIT INTO           
004900*             CENTURY/YEAR/MONTH/DAY, REQUEST CR-1401.                    
005000*   01/06/99  DMP  RAN THE Y2K TEST DECK AGAINST THIS RECORD -            
005100*             NO FURTHER CHANGE REQUIRED.                                 
005200*   06/19/02  JKS  FILLER REDUCED, NO FUNCTIONAL CHANGE,                  
005300*             REQUEST CR-1459.                                            
005400*   04/11/07  JKS  ADDED THE NUMERIC REDEFINITION OF THE CREATED          
005500*             DATE SO AGE-OF-RECORD REPORTS CAN SUBTRACT                  
005600*             WITHOUT UNSTRINGING THE FOUR SUBFIELDS EACH TIME.           
005700*   10/30/13  WBC  REVIEWED FOR THE CARD BRAND AUDIT - NO                 
005800*             CHANGE NEEDED, FIELDS ALREADY PASS THE AUDIT.               
005900*****************************************************************         
006000*                                                                         
006100*   FIELD USAGE NOTES.                                                    
006200*   ------------------------------------------------------------          
006300*   - CM-CARD-SEQ-ID IS NEVER DISPLAYED OR RETURNED TO A CALLER.          
006400*     IT EXISTS SO THE FILE CAN BE REBUILT IN ARRIVAL ORDER IF            
006500*     THE INDEX IS EVER LOST.  CM-EXTERNAL-ID IS WHAT CALLERS             
006600*     SEE.                                                                
006700*   - CM-CARD-LOOKUP-KEY, NOT CM-CARD-NUMBER-PROTECTED, IS THE            
006800*     RECORD KEY.  NOTHING IN THIS SYSTEM EVER SEARCHES ON THE            
006900*     PROTECTED FORM OR ON A PLAIN CARD NUMBER.                           
007000*   - CM-BATCH-ID IS SPACES, NOT ZEROES, WHEN THE CARD CAME IN            
007100*     THROUGH CRDSVC'S SINGLE-REGISTRATION ENTRY POINT.                   
007200*   - A SAMPLE COPY REPLACING FOR A CALLING PROGRAM'S LINKAGE             
007300*     SECTION READS:                                                      
007400*                                                                         
007500*        01  LK-CARD-RECORD.                                              
007600*            COPY CARDMSTR REPLACING ==CARD-MASTER-RECORD==               
007700*                                BY  ==LK-CARD-RECORD==.                  
007800*                                                                         
007900*     CRDSVC THEN MOVES THE FD RECORD TO LK-CARD-RECORD (OR THE           
008000*     REVERSE) ACROSS THE CALL BOUNDARY - THE TWO COPIES OF THIS          
008100*     MEMBER NEVER SHARE STORAGE.                                         
008200*   ------------------------------------------------------------          
008300*                                                                         
008400 01  CARD-MASTER-RECORD.                                                  
008500*        INTERNAL SEQUENCE NUMBER - ASSIGNED ASCENDING BY CRDSVC.         
008600*        NEVER REUSED, EVEN WHEN A CARD IS LATER PURGED.                  
008700     05  CM-CARD-SEQ-ID              PIC 9(09).                           
008800*        PUBLIC IDENTIFIER RETURNED TO CALLERS IN PLACE OF THE            
008900*        INTERNAL SEQUENCE NUMBER.  ASSIGNED AT CREATE TIME,              
009000*        NEVER REUSED.                                                    
009100     05  CM-EXTERNAL-ID              PIC X(36).                           
009200*        PROTECTED (NON-PLAIN-TEXT) FORM OF THE CARD NUMBER AS            
009300*        PRODUCED BY CRDPROT.  THIS IS NEVER THE PLAIN CARD               
009400*        NUMBER AND IS NEVER USED AS A SEARCH ARGUMENT.                   
009500     05  CM-CARD-NUMBER-PROTECTED    PIC X(64).                           
009600*        DETERMINISTIC FIXED-WIDTH LOOKUP KEY, UNIQUE PER CARD.           
009700*        THIS IS THE RECORD KEY OF THE INDEXED FILE - SEE                 
009800*        CRDPROT FOR HOW IT IS DERIVED FROM THE CARD DIGITS.              
009900     05  CM-CARD-LOOKUP-KEY          PIC X(64).                           
010000*        SOURCE BATCH ID.  SPACES WHEN THE CARD WAS REGISTERED            
010100*        SINGLY RATHER THAN THROUGH A BATCH UPLOAD.                       
010200     05  CM-BATCH-ID                 PIC X(08).                           
010300*        DATE THE RECORD WAS CREATED, BROKEN OUT SINCE THE Y2K            
010400*        REMEDIATION OF 11/03/98.                                         
010500     05  CM-CREATED-DATE.                                                 
010600         10  CM-CREATED-CC           PIC 9(02).                           
010700         10  CM-CREATED-YY           PIC 9(02).                           
010800         10  CM-CREATED-MM           PIC 9(02).                           
010900         10  CM-CREATED-DD           PIC 9(02).                           
011000*        WHOLE-DATE NUMERIC VIEW OF CM-CREATED-DATE, FOR AGE-OF-          
011100*        RECORD ARITHMETIC.  ADDED PER THE 04/11/07 ENTRY ABOVE.          
011200     05  CM-CREATED-DATE-NUM REDEFINES CM-CREATED-DATE                    
011300                                       PIC 9(08).                         
011400*        RESERVE FOR FUTURE EXPANSION OF THE MASTER RECORD.               
011500*        DO NOT SHRINK THIS FIELD WITHOUT CLEARING IT WITH THE            
011600*        DATA ADMINISTRATOR - DOWNSTREAM EXTRACTS ASSUME A                
011700*        230-BYTE RECORD.                                                 
011800     05  FILLER                      PIC X(41).                           
