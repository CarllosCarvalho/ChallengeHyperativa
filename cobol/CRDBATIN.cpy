000100*****************************************************************         
000200*                                                                         
000300*   C R D B A T I N   --   B A T C H   I N P U T   L A Y O U T S          
000400*                                                                         
000500*   COPYBOOK FOR THE CARD BATCH FILE READ BY CRDPARSE.  THE FILE          
000600*   IS A SINGLE LINE-SEQUENTIAL STREAM:                                   
000700*                                                                         
000800*        LINE 1             HEADER  (BI-HEADER-LINE)                      
000900*        LINE 2  .. N-1      CARD AND/OR OTHER LINES                      
001000*        LINE N  (LAST)      TRAILER (BI-TRAILER-LINE)                    
001100*                                                                         
001200*   BLANK LINES MAY APPEAR ANYWHERE AND ARE DISCARDED BEFORE ANY          
001300*   OF THESE LAYOUTS ARE APPLIED.  ALL THREE LAYOUTS ARE ALTERNATE        
001400*   VIEWS (REDEFINES) OF THE SAME 80-BYTE INPUT BUFFER - ONLY ONE         
001500*   IS MEANINGFUL FOR A GIVEN LINE, DEPENDING ON WHERE THE LINE           
001600*   FALLS IN THE FILE.                                                    
001700*                                                                         
001800*   MAINTENANCE HISTORY.                                                  
001900*   ------------------------------------------------------------          
002000*   DATE-WRITTEN.  04/02/90.                                              
002100*                                                                         
002200*   04/02/90  RLH  ORIGINAL LAYOUT, REQUEST CR-1110.  HEADER WAS          
002300*             40 BYTES.                                                   
002400*   01/17/92  RLH  HEADER WIDENED TO 51 BYTES TO CARRY THE                
002500*             EXPECTED RECORD COUNT, REQUEST CR-1201.                     
002600*   05/08/96  DMP  DOCUMENTED THAT SHORT HEADER LINES ARE TREATED         
002700*             AS BLANK-PADDED TO 51 BYTES - CRDPARSE HANDLES THE          
002800*             PADDING, THIS MEMBER JUST DESCRIBES THE FULL FORM.          
002900*   11/19/98  DMP  Y2K REMEDIATION - CONFIRMED BI-HEADER-DATE IS          
003000*             ALREADY AN 8-BYTE YYYYMMDD FIELD, NO CHANGE MADE.           
003100*   03/02/05  JKS  ADDED BI-DETAIL-LINE-RED AND BI-TRAILER-LINE           
003200*             REDEFINITIONS SO CRDPARSE NO LONGER HAS TO                  
003300*             REFERENCE-MODIFY THE RAW BUFFER BY HAND.                    
003400*****************************************************************         
003500*                                                                         
003600 01  BI-INPUT-LINE                   PIC X(80).                           
003700*                                                                         
003800*        HEADER LINE - LINE 1 OF THE FILE.                                
003900 01  BI-HEADER-LINE REDEFINES BI-INPUT-LINE.                              
004000*        NAME/DESCRIPTION OF THE BATCH.                                   
004100     05  BI-HEADER-BATCH-NAME        PIC X(29).                           
004200*        BATCH DATE, YYYYMMDD.  NOT VALIDATED FOR A REAL                  
004300*        CALENDAR DATE - SEE THE BUSINESS RULES IN CARDBAT.               
004400     05  BI-HEADER-BATCH-DATE        PIC X(08).                           
004500*        BATCH IDENTIFIER.                                                
004600     05  BI-HEADER-BATCH-ID          PIC X(08).                           
004700*        EXPECTED NUMBER OF CARD RECORDS.  PARSED BUT NOT                 
004800*        ENFORCED - A MISMATCH IS NOT BY ITSELF AN ERROR.                 
004900     05  BI-HEADER-RECORD-COUNT      PIC 9(06).                           
005000*        REST OF THE 80-BYTE BUFFER, UNUSED BY THE HEADER.                
005100     05  FILLER                      PIC X(29).                           
005200*                                                                         
005300*        CARD DETAIL LINE - ANY LINE BETWEEN HEADER AND TRAILER           
005400*        WHOSE FIRST CHARACTER IS 'C'.                                    
005500 01  BI-DETAIL-LINE REDEFINES BI-INPUT-LINE.                              
005600*        'C' IDENTIFIES THIS AS A CARD LINE.  ANY OTHER VALUE             
005700*        MEANS THE LINE IS NOT A CARD CANDIDATE AND IS SKIPPED.           
005800     05  BI-DETAIL-LINE-ID           PIC X(01).                           
005900*        BATCH/LINE SEQUENCE NUMBER - CARRIED ON THE LINE BUT             
006000*        NOT USED BY THIS SYSTEM.                                         
006100     05  BI-DETAIL-LINE-SEQ          PIC X(06).                           
006200*        FULL CARD NUMBER, 13 TO 19 DIGITS, MAY HAVE SURROUNDING          
006300*        SPACES.  CRDPARSE STRIPS THE SPACES BEFORE VALIDATING.           
006400     05  BI-DETAIL-CARD-NUMBER       PIC X(19).                           
006500*        REST OF THE 80-BYTE BUFFER, UNUSED BY A DETAIL LINE.             
006600     05  FILLER                      PIC X(54).                           
006700*                                                                         
006800*        TRAILER LINE - LAST NON-BLANK LINE OF THE FILE.                  
006900 01  BI-TRAILER-LINE REDEFINES BI-INPUT-LINE.                             
007000*        BATCH IDENTIFIER, ECHOED FROM THE HEADER.                        
007100     05  BI-TRAILER-BATCH-ID         PIC X(08).                           
007200*        RECORD COUNT, ECHOED FROM THE HEADER.                            
007300     05  BI-TRAILER-RECORD-COUNT     PIC 9(06).                           
007400*        REST OF THE 80-BYTE BUFFER, UNUSED BY THE TRAILER.               
007500     05  FILLER                      PIC X(66).                           
