000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. CRDPARSE.                                                    
000300 AUTHOR. R L HUTTO.                                                       
000400 INSTALLATION. CARD INTAKE PROJECT.                                       
000500 DATE-WRITTEN. 03/14/89.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY.  UNCLASSIFIED - CARD INTAKE PROJECT INTERNAL USE ONLY.         
000800*                                                                         
000900*****************************************************************         
001000*                                                                         
001100*   C R D P A R S E  --  C A R D   B A T C H   F I L E                    
001200*                          P A R S E R                                    
001300*                                                                         
001400*   READS THE CARD BATCH INPUT FILE NAMED BY THE CALLER, VALIDATES        
001500*   THE HEADER AND EVERY CARD DETAIL LINE, AND RETURNS THE PARSED         
001600*   HEADER FIELDS, THE LIST OF ACCEPTED CARD NUMBERS, AND A LIST          
001700*   OF ERROR MESSAGES.  CALLED BY CARDBAT ONLY.  DOES NOT TOUCH           
001800*   THE CARD MASTER FILE - SEE CRDSVC FOR THAT.                           
001900*                                                                         
002000*   MAINTENANCE HISTORY.                                                  
002100*   ------------------------------------------------------------          
002200*   DATE-WRITTEN.  03/14/89.                                              
002300*                                                                         
002400*   03/14/89  RLH  ORIGINAL PROGRAM, REQUEST CR-1110.                     
002500*   01/17/92  RLH  HEADER LAYOUT WIDENED TO CARRY THE EXPECTED            
002600-             RECORD COUNT, REQUEST CR-1201.                              
002700*   05/08/96  DMP  ADDED THE ONE-LINE LOOKAHEAD SO THE TRAILER            
002800-             LINE COULD BE TOLD APART FROM A LAST CARD LINE              
002900-             WITHOUT READING THE FILE TWICE, REQUEST CR-1339.            
003000*   11/19/98  DMP  Y2K REMEDIATION - NO DATE FIELD ON THIS PROGRAM        
003100-             IS USED IN ARITHMETIC, NO CHANGE REQUIRED.                  
003200*   03/02/05  JKS  REWORKED THE CARD NUMBER SPACE-STRIP TO USE            
003300-             CRDBATIN'S DETAIL REDEFINITION INSTEAD OF A RAW             
003400-             REFERENCE MODIFICATION OF THE 80-BYTE BUFFER.               
003500*   06/19/02  JKS  ERROR MESSAGE TABLE WIDENED TO 120 BYTES TO            
003600-             MATCH THE CRDSUMM LAYOUT, REQUEST CR-1459.                  
003700*   10/30/13  WBC  REVIEWED FOR THE CARD BRAND AUDIT - ADDED THE          
003800-             BLANK-HEADER-COUNT EDIT BELOW, REQUEST CR-1822.             
003900*   02/19/15  WBC  ADDED LK-RESULT-CARD-LEN-TABLE SO CARDBAT AND          
004000-             CRDSVC NO LONGER HAVE TO RE-DERIVE EACH ACCEPTED            
004100-             CARD'S DIGIT COUNT FROM TRAILING SPACES, REQUEST            
004200-             CR-1896.                                                    
004300*   04/19/16  WBC  ADDED A DECLARATIVES SECTION ON BATCHFILE TO           
004400-             MATCH THE FILE-STATUS HANDLING EVERY OTHER FILE-            
004500-             OWNING PROGRAM IN THIS SHOP CARRIES - THIS PROGRAM          
004600-             HAD BEEN THE ONE EXCEPTION, REQUEST CR-1903.                
004700*****************************************************************         
004800*                                                                         
004900 ENVIRONMENT DIVISION.                                                    
005000 CONFIGURATION SECTION.                                                   
005100 SPECIAL-NAMES.                                                           
005200            C01 IS TOP-OF-FORM.                                           
005300*                                                                         
005400 INPUT-OUTPUT SECTION.                                                    
005500 FILE-CONTROL.                                                            
005600     SELECT OPTIONAL batchfile ASSIGN TO ws-name-batchfile                
005700            ORGANIZATION IS LINE SEQUENTIAL                               
005800            FILE STATUS  IS fs-batchfile.                                 
005900*                                                                         
006000 DATA DIVISION.                                                           
006100 FILE SECTION.                                                            
006200 FD  batchfile.                                                           
006300 01  bf-input-record                 PIC X(80).                           
006400*                                                                         
006500 WORKING-STORAGE SECTION.                                                 
006600 77  fs-batchfile                    PIC 9(02)       VALUE ZEROES.        
006700 77  ws-name-batchfile               PIC X(12)       VALUE SPACES.        
006800*                                                                         
006900 78  cte-01                                          VALUE 01.            
007000 78  cte-07                                          VALUE 07.            
007100 78  cte-13                                          VALUE 13.            
007200 78  cte-19                                          VALUE 19.            
007300 78  cte-51                                          VALUE 51.            
007400*                                                                         
007500*        COUNTERS AND SUBSCRIPTS - ALL BINARY PER SHOP STANDARD.          
007600 01  ws-parse-counters.                                                   
007700     05  ws-line-number              PIC 9(06) COMP  VALUE ZEROES.        
007800     05  ws-scan-sub                 PIC 9(02) COMP  VALUE ZEROES.        
007900     05  ws-strip-len                PIC 9(02) COMP  VALUE ZEROES.        
008000     05  ws-raw-len                  PIC 9(02) COMP  VALUE ZEROES.        
008100     05  FILLER                      PIC X(04)       VALUE SPACES.        
008200*                                                                         
008300 01  ws-parse-switches.                                                   
008400     05  ws-eof-sw                   PIC X(01)       VALUE 'N'.           
008500         88  ws-batchfile-eof                        VALUE 'Y'.           
008600     05  ws-next-line-sw             PIC X(01)       VALUE 'N'.           
008700         88  ws-next-line-present                    VALUE 'Y'.           
008800     05  ws-header-done-sw          PIC X(01)       VALUE 'N'.            
008900         88  ws-header-parsed                        VALUE 'Y'.           
009000     05  FILLER                      PIC X(05)       VALUE SPACES.        
009100*                                                                         
009200*        ONE-LINE LOOKAHEAD BUFFER - SEE THE 05/08/96 ENTRY ABOVE.        
009300 01  ws-current-line                 PIC X(80)       VALUE SPACES.        
009400 01  ws-next-line                    PIC X(80)       VALUE SPACES.        
009500*                                                                         
009600*        NUMERIC VIEW OF THE LOOKAHEAD LINE, USED ONLY TO DETECT A        
009700*        COMPLETELY BLANK LINE FAST WHEN THE SHOP'S SCANNER PASSES        
009800*        A BINARY-FILLED RECORD (SEE THE NOTE ON RRN FILES).              
009900 01  ws-next-line-check REDEFINES ws-next-line.                           
010000     05  ws-next-line-first          PIC X(01).                           
010100     05  FILLER                      PIC X(79).                           
010200*                                                                         
010300*        CARD NUMBER WORK AREA.                                           
010400 01  ws-card-number-raw              PIC X(19)       VALUE SPACES.        
010500 01  ws-card-number-strip            PIC X(19)       VALUE SPACES.        
010600*                                                                         
010700*        FIRST-CHARACTER VIEW OF THE STRIPPED CARD NUMBER, USED TO        
010800*        DETECT A COMPLETELY BLANK CARD LINE BEFORE THE DIGIT SCAN        
010900*        BELOW.                                                           
011000 01  ws-card-number-check REDEFINES ws-card-number-strip.                 
011100     05  ws-card-number-first        PIC X(01).                           
011200     05  FILLER                      PIC X(18).                           
011300*                                                                         
011400*        ALTERNATE VIEW OF THE LINE COUNTER, MOVED INTO THE ERROR         
011500*        TEXT WITHOUT AN INTRINSIC FUNCTION.                              
011600 01  ws-line-number-edit.                                                 
011700     05  ws-line-number-ed           PIC Z(05)9.                          
011800 01  ws-line-number-alpha REDEFINES ws-line-number-edit                   
011900                                     PIC X(06).                           
012000*                                                                         
012100 01  ws-error-text-work              PIC X(120)      VALUE SPACES.        
012200*                                                                         
012300     COPY CRDBATIN.                                                       
012400*                                                                         
012500 LINKAGE SECTION.                                                         
012600 01  LK-PARSE-REQUEST.                                                    
012700     05  LK-BATCH-FILE-NAME          PIC X(12).                           
012800     05  FILLER                      PIC X(08).                           
012900*                                                                         
013000 01  LK-PARSE-RESULT.                                                     
013100     05  LK-RESULT-BATCH-NAME        PIC X(29).                           
013200     05  LK-RESULT-BATCH-DATE        PIC X(08).                           
013300     05  LK-RESULT-BATCH-ID          PIC X(08).                           
013400     05  LK-RESULT-EXPECTED-COUNT    PIC 9(06).                           
013500     05  LK-RESULT-CARD-COUNT        PIC 9(06) COMP.                      
013600     05  LK-RESULT-CARD-TABLE OCCURS 2000 TIMES                           
013700                                     PIC X(19).                           
013800     05  LK-RESULT-CARD-LEN-TABLE OCCURS 2000 TIMES                       
013900                                     PIC 9(02) COMP.                      
014000     05  LK-RESULT-ERROR-COUNT       PIC 9(06) COMP.                      
014100     05  LK-RESULT-ERROR-TABLE OCCURS 500 TIMES                           
014200                                     PIC X(120).                          
014300     05  FILLER                      PIC X(08).                           
014400*                                                                         
014500 PROCEDURE DIVISION USING LK-PARSE-REQUEST LK-PARSE-RESULT.               
014600 DECLARATIVES.                                                            
014700 Batchfile-Handler SECTION.                                               
014800     USE AFTER ERROR PROCEDURE ON batchfile.                              
014900*                                                                         
015000 status-check.                                                            
015100     DISPLAY "+---+----+---+----+---+----+"                               
015200     DISPLAY "| BATCH INPUT FILE STATUS    |"                             
015300     DISPLAY "+---+----+---+----+---+----+"                               
015400     DISPLAY "| + NAME OF FILE : [" ws-name-batchfile "]."                
015500     DISPLAY "| + STATUS CODE  : [" fs-batchfile "]."                     
015600     DISPLAY "+---+----+---+----+---+----+"                               
015700     STOP "AN EXCEPTION HAS OCCURRED. PRESS ENTER TO CONTINUE...".        
015800 END DECLARATIVES.                                                        
015900*                                                                         
016000 MAIN-PARAGRAPH.                                                          
016100     PERFORM 100-BEGIN-INIT-PARSE                                         
016200        THRU 100-END-INIT-PARSE                                           
016300*                                                                         
016400     IF ws-next-line-present                                              
016500         PERFORM 300-BEGIN-PARSE-HEADER-LINE                              
016600            THRU 300-END-PARSE-HEADER-LINE                                
016700*                                                                         
016800         PERFORM 200-BEGIN-SCAN-BATCH-LINES                               
016900            THRU 200-END-SCAN-BATCH-LINES                                 
017000           UNTIL ws-batchfile-eof                                         
017100     END-IF                                                               
017200*                                                                         
017300     PERFORM 600-BEGIN-BUILD-PARSE-RESULT                                 
017400        THRU 600-END-BUILD-PARSE-RESULT                                   
017500*                                                                         
017600     CLOSE batchfile                                                      
017700*                                                                         
017800     GOBACK.                                                              
017900*                                                                         
018000*****************************************************************         
018100*        100 - OPEN THE FILE, CLEAR COUNTERS, PRIME THE LOOKAHEAD.        
018200*****************************************************************         
018300 100-BEGIN-INIT-PARSE.                                                    
018400     MOVE LK-BATCH-FILE-NAME      TO ws-name-batchfile                    
018500     INITIALIZE LK-PARSE-RESULT                                           
018600     OPEN INPUT batchfile                                                 
018700*                                                                         
018800     PERFORM 210-BEGIN-FETCH-NEXT-LINE                                    
018900        THRU 210-END-FETCH-NEXT-LINE                                      
019000*                                                                         
019100     IF NOT ws-next-line-present                                          
019200         MOVE 'EMPTY FILE'        TO ws-error-text-work                   
019300         PERFORM 910-BEGIN-ADD-PARSE-ERROR                                
019400            THRU 910-END-ADD-PARSE-ERROR                                  
019500     END-IF.                                                              
019600 100-END-INIT-PARSE.                                                      
019700     EXIT.                                                                
019800*                                                                         
019900*****************************************************************         
020000*        200 - WALK THE LINES BETWEEN THE HEADER AND THE LAST             
020100*        NON-BLANK LINE (THE TRAILER, NEVER TREATED AS A CARD).           
020200*****************************************************************         
020300 200-BEGIN-SCAN-BATCH-LINES.                                              
020400     MOVE ws-next-line             TO ws-current-line                     
020500     ADD  cte-01                   TO ws-line-number                      
020600     MOVE ws-line-number            TO ws-line-number-ed                  
020700*                                                                         
020800     PERFORM 210-BEGIN-FETCH-NEXT-LINE                                    
020900        THRU 210-END-FETCH-NEXT-LINE                                      
021000*                                                                         
021100     IF ws-next-line-present                                              
021200         IF ws-current-line (1:1) = 'C'                                   
021300             PERFORM 400-BEGIN-VALIDATE-CARD-LINE                         
021400                THRU 400-END-VALIDATE-CARD-LINE                           
021500         END-IF                                                           
021600     END-IF.                                                              
021700 200-END-SCAN-BATCH-LINES.                                                
021800     EXIT.                                                                
021900*                                                                         
022000*****************************************************************         
022100*        210 - READ FORWARD, DISCARDING BLANK LINES, UNTIL A              
022200*        NON-BLANK LINE IS FOUND OR THE FILE IS EXHAUSTED.                
022300*****************************************************************         
022400 210-BEGIN-FETCH-NEXT-LINE.                                               
022500     MOVE 'N'                       TO ws-next-line-sw.                   
022600 210-FETCH-READ-LOOP.                                                     
022700     READ batchfile INTO ws-next-line                                     
022800         AT END                                                           
022900             SET ws-batchfile-eof  TO TRUE                                
023000             GO TO 210-END-FETCH-NEXT-LINE                                
023100     END-READ                                                             
023200*                                                                         
023300     IF ws-next-line = SPACES                                             
023400         GO TO 210-FETCH-READ-LOOP                                        
023500     END-IF                                                               
023600*                                                                         
023700     SET ws-next-line-present      TO TRUE.                               
023800 210-END-FETCH-NEXT-LINE.                                                 
023900     EXIT.                                                                
024000*                                                                         
024100*****************************************************************         
024200*        300 - PARSE THE FIRST NON-BLANK LINE AS THE HEADER.              
024300*        SHORT LINES READ AS LINE SEQUENTIAL ARE ALREADY SPACE-           
024400*        PADDED TO THE FD RECORD LENGTH BY THE RUN TIME, SO NO            
024500*        EXPLICIT PAD-TO-51 STEP IS NEEDED HERE.                          
024600*****************************************************************         
024700 300-BEGIN-PARSE-HEADER-LINE.                                             
024800     MOVE ws-next-line             TO BI-INPUT-LINE                       
024900*                                                                         
025000     MOVE BI-HEADER-BATCH-NAME     TO LK-RESULT-BATCH-NAME                
025100     MOVE BI-HEADER-BATCH-DATE     TO LK-RESULT-BATCH-DATE                
025200     MOVE BI-HEADER-BATCH-ID       TO LK-RESULT-BATCH-ID                  
025300*                                                                         
025400     IF BI-HEADER-RECORD-COUNT NOT NUMERIC                                
025500         MOVE ZEROES                TO LK-RESULT-EXPECTED-COUNT           
025600         MOVE 'INVALID RECORD COUNT IN HEADER'                            
025700                                     TO ws-error-text-work                
025800         PERFORM 910-BEGIN-ADD-PARSE-ERROR                                
025900            THRU 910-END-ADD-PARSE-ERROR                                  
026000     ELSE                                                                 
026100         MOVE BI-HEADER-RECORD-COUNT TO LK-RESULT-EXPECTED-COUNT          
026200     END-IF                                                               
026300*                                                                         
026400     MOVE ws-next-line             TO ws-current-line                     
026500     SET ws-header-parsed          TO TRUE                                
026600*                                                                         
026700     PERFORM 210-BEGIN-FETCH-NEXT-LINE                                    
026800        THRU 210-END-FETCH-NEXT-LINE.                                     
026900 300-END-PARSE-HEADER-LINE.                                               
027000     EXIT.                                                                
027100*                                                                         
027200*****************************************************************         
027300*        400 - A LINE BEGINNING WITH 'C' IS A CARD CANDIDATE.             
027400*        TOO SHORT A LINE IS A FORMAT ERROR; OTHERWISE STRIP AND          
027500*        VALIDATE THE CARD NUMBER PORTION.                                
027600*****************************************************************         
027700 400-BEGIN-VALIDATE-CARD-LINE.                                            
027800     MOVE ws-current-line          TO BI-INPUT-LINE                       
027900     MOVE 0                        TO ws-raw-len                          
028000*                                                                         
028100     PERFORM 220-BEGIN-MEASURE-LINE                                       
028200        THRU 220-END-MEASURE-LINE                                         
028300*                                                                         
028400     IF ws-raw-len NOT > cte-07                                           
028500         MOVE SPACES               TO ws-error-text-work                  
028600         STRING 'LINE ' ws-line-number-ed DELIMITED BY SIZE               
028700                ': INVALID FORMAT' DELIMITED BY SIZE                      
028800                INTO ws-error-text-work                                   
028900         PERFORM 910-BEGIN-ADD-PARSE-ERROR                                
029000            THRU 910-END-ADD-PARSE-ERROR                                  
029100         GO TO 400-END-VALIDATE-CARD-LINE                                 
029200     END-IF                                                               
029300*                                                                         
029400     MOVE BI-DETAIL-CARD-NUMBER    TO ws-card-number-raw                  
029500*                                                                         
029600     PERFORM 500-BEGIN-VALIDATE-CARD-NUMBER                               
029700        THRU 500-END-VALIDATE-CARD-NUMBER.                                
029800 400-END-VALIDATE-CARD-LINE.                                              
029900     EXIT.                                                                
030000*                                                                         
030100*****************************************************************         
030200*        220 - MEASURE THE TRIMMED LENGTH OF THE CURRENT LINE,            
030300*        COUNTING FROM THE RIGHT TO FIND THE LAST NON-BLANK BYTE.         
030400*****************************************************************         
030500 220-BEGIN-MEASURE-LINE.                                                  
030600     MOVE 80                       TO ws-scan-sub.                        
030700 220-MEASURE-SCAN-LOOP.                                                   
030800     IF ws-scan-sub < cte-01                                              
030900         GO TO 220-END-MEASURE-LINE                                       
031000     END-IF                                                               
031100*                                                                         
031200     IF ws-current-line (ws-scan-sub:1) NOT = SPACE                       
031300         MOVE ws-scan-sub          TO ws-raw-len                          
031400         GO TO 220-END-MEASURE-LINE                                       
031500     END-IF                                                               
031600*                                                                         
031700     SUBTRACT cte-01 FROM ws-scan-sub                                     
031800     GO TO 220-MEASURE-SCAN-LOOP.                                         
031900 220-END-MEASURE-LINE.                                                    
032000     EXIT.                                                                
032100*                                                                         
032200*****************************************************************         
032300*        500 - STRIP EMBEDDED SPACES FROM THE CARD NUMBER FIELD           
032400*        AND VALIDATE THAT 13-19 DIGITS REMAIN.                           
032500*****************************************************************         
032600 500-BEGIN-VALIDATE-CARD-NUMBER.                                          
032700     MOVE SPACES                   TO ws-card-number-strip                
032800     MOVE 0                        TO ws-strip-len                        
032900     MOVE cte-01                   TO ws-scan-sub.                        
033000 500-STRIP-SCAN-LOOP.                                                     
033100     IF ws-scan-sub > cte-19                                              
033200         GO TO 500-STRIP-SCAN-DONE                                        
033300     END-IF                                                               
033400*                                                                         
033500     IF ws-card-number-raw (ws-scan-sub:1) NOT = SPACE                    
033600         ADD cte-01                TO ws-strip-len                        
033700         MOVE ws-card-number-raw (ws-scan-sub:1)                          
033800                                    TO ws-card-number-strip               
033900                                       (ws-strip-len:1)                   
034000     END-IF                                                               
034100*                                                                         
034200     ADD cte-01                    TO ws-scan-sub                         
034300     GO TO 500-STRIP-SCAN-LOOP.                                           
034400 500-STRIP-SCAN-DONE.                                                     
034500     IF ws-card-number-first = SPACE                                      
034600        AND ws-card-number-strip = SPACES                                 
034700         GO TO 500-REPORT-BAD-NUMBER                                      
034800     END-IF                                                               
034900*                                                                         
035000     IF ws-strip-len < cte-13 OR ws-strip-len > cte-19                    
035100         GO TO 500-REPORT-BAD-NUMBER                                      
035200     END-IF                                                               
035300*                                                                         
035400     IF ws-card-number-strip (1:ws-strip-len) NOT NUMERIC                 
035500         GO TO 500-REPORT-BAD-NUMBER                                      
035600     END-IF                                                               
035700*                                                                         
035800     ADD cte-01                    TO LK-RESULT-CARD-COUNT                
035900     MOVE ws-card-number-strip     TO LK-RESULT-CARD-TABLE                
036000                                       (LK-RESULT-CARD-COUNT)             
036100     MOVE ws-strip-len             TO LK-RESULT-CARD-LEN-TABLE            
036200                                       (LK-RESULT-CARD-COUNT)             
036300     GO TO 500-END-VALIDATE-CARD-NUMBER.                                  
036400 500-REPORT-BAD-NUMBER.                                                   
036500     MOVE SPACES                   TO ws-error-text-work                  
036600     STRING 'LINE ' ws-line-number-ed DELIMITED BY SIZE                   
036700            ': INVALID CARD NUMBER ''' DELIMITED BY SIZE                  
036800            ws-card-number-strip (1:ws-strip-len)                         
036900               DELIMITED BY SIZE                                          
037000            '''' DELIMITED BY SIZE                                        
037100            INTO ws-error-text-work                                       
037200     PERFORM 910-BEGIN-ADD-PARSE-ERROR                                    
037300        THRU 910-END-ADD-PARSE-ERROR.                                     
037400 500-END-VALIDATE-CARD-NUMBER.                                            
037500     EXIT.                                                                
037600*                                                                         
037700*****************************************************************         
037800*        600 - THE ERROR AND CARD TABLES ARE ALREADY IN                   
037900*        LK-PARSE-RESULT; NOTHING FURTHER TO ASSEMBLE.                    
038000*****************************************************************         
038100 600-BEGIN-BUILD-PARSE-RESULT.                                            
038200     CONTINUE.                                                            
038300 600-END-BUILD-PARSE-RESULT.                                              
038400     EXIT.                                                                
038500*                                                                         
038600*****************************************************************         
038700*        910 - APPEND A MESSAGE TO THE ERROR TABLE, IF ROOM               
038800*        REMAINS.  TABLE OVERFLOW IS SILENTLY IGNORED - SEE THE           
038900*        SHOP STANDARD NOTE IN CRDSUMM.CPY ON ERROR VOLUME.               
039000*****************************************************************         
039100 910-BEGIN-ADD-PARSE-ERROR.                                               
039200     MOVE ws-line-number            TO ws-line-number-ed                  
039300     IF LK-RESULT-ERROR-COUNT < 500                                       
039400         ADD cte-01                 TO LK-RESULT-ERROR-COUNT              
039500         MOVE ws-error-text-work    TO LK-RESULT-ERROR-TABLE              
039600                                        (LK-RESULT-ERROR-COUNT)           
039700     END-IF.                                                              
039800 910-END-ADD-PARSE-ERROR.                                                 
039900     EXIT.                                                                
040000*                                                                         
040100 END PROGRAM CRDPARSE.                                                    
