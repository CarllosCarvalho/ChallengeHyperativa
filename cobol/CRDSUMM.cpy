000100*****************************************************************         
000200*                                                                         
000300*   C R D S U M M   --   B A T C H   S U M M A R Y   L A Y O U T          
000400*                                                                         
000500*   COPYBOOK FOR THE BATCH SUMMARY REPORT WRITTEN BY CARDBAT AT           
000600*   THE END OF A BATCH RUN.  ONE BATCH PER RUN - THERE ARE NO             
000700*   CONTROL BREAKS BELOW THE BATCH LEVEL.                                 
000800*                                                                         
000900*   CRDSUM-ERROR-LINE IS USED BOTH FOR PARSER ERRORS (COLLECTED           
001000*   BY CRDPARSE) AND FOR PER-CARD PROCESSING ERRORS (COLLECTED            
001100*   BY CARDBAT FROM CRDSVC) - THE TWO LISTS ARE CONCATENATED IN           
001200*   FILE ORDER BEFORE CRDSUM-TOTAL-ERRORS IS COMPUTED.                    
001300*                                                                         
001400*   MAINTENANCE HISTORY.                                                  
001500*   ------------------------------------------------------------          
001600*   DATE-WRITTEN.  04/09/90.                                              
001700*                                                                         
001800*   04/09/90  RLH  ORIGINAL LAYOUT, REQUEST CR-1110.                      
001900*   01/17/92  RLH  ADDED CRDSUM-TOTAL-PROCESSED ALONGSIDE                 
002000*             CRDSUM-TOTAL-SUCCESS, REQUEST CR-1201.                      
002100*   05/08/96  DMP  ERROR LINE WIDENED FROM 80 TO 120 TO HOLD A            
002200*             FULL "LINE N: INVALID CARD NUMBER '...'" MESSAGE.           
002300*   11/19/98  DMP  Y2K REMEDIATION - NO DATE FIELDS ON THIS               
002400*             LAYOUT, NO CHANGE REQUIRED.                                 
002500*****************************************************************         
002600*                                                                         
002700 01  CRDSUM-HEADING-LINE.                                                 
002800     05  FILLER                      PIC X(19)                            
002900         VALUE 'CARD BATCH SUMMARY'.                                      
003000     05  FILLER                      PIC X(02) VALUE SPACES.              
003100     05  CRDSUM-HDG-BATCH-ID         PIC X(08).                           
003200     05  FILLER                      PIC X(02) VALUE SPACES.              
003300     05  CRDSUM-HDG-BATCH-NAME       PIC X(29).                           
003400     05  FILLER                      PIC X(02) VALUE SPACES.              
003500     05  CRDSUM-HDG-BATCH-DATE       PIC X(08).                           
003600     05  FILLER                      PIC X(02) VALUE SPACES.              
003700     05  FILLER                      PIC X(09) VALUE 'EXPECTED:'.         
003800     05  CRDSUM-HDG-EXPECTED-CNT     PIC ZZZ,ZZ9.                         
003900     05  FILLER                      PIC X(41) VALUE SPACES.              
004000*                                                                         
004100 01  CRDSUM-TOTAL-LINE.                                                   
004200     05  FILLER                      PIC X(17)                            
004300         VALUE 'TOTAL PROCESSED:'.                                        
004400     05  FILLER                      PIC X(01) VALUE SPACE.               
004500     05  CRDSUM-TOT-PROCESSED        PIC ZZZ,ZZ9.                         
004600     05  FILLER                      PIC X(04) VALUE SPACES.              
004700     05  FILLER                      PIC X(15)                            
004800         VALUE 'TOTAL SUCCESS:'.                                          
004900     05  FILLER                      PIC X(01) VALUE SPACE.               
005000     05  CRDSUM-TOT-SUCCESS          PIC ZZZ,ZZ9.                         
005100     05  FILLER                      PIC X(04) VALUE SPACES.              
005200     05  FILLER                      PIC X(14)                            
005300         VALUE 'TOTAL ERRORS:'.                                           
005400     05  FILLER                      PIC X(01) VALUE SPACE.               
005500     05  CRDSUM-TOT-ERRORS           PIC ZZZ,ZZ9.                         
005600     05  FILLER                      PIC X(48) VALUE SPACES.              
005700*                                                                         
005800*        ONE ERROR LINE PER PARSER OR PER-CARD PROCESSING ERROR.          
005900 01  CRDSUM-ERROR-LINE.                                                   
006000     05  CRDSUM-ERROR-TEXT           PIC X(120).                          
006100     05  FILLER                      PIC X(12) VALUE SPACES.              
